000100*>****************************************************************
000110*> WX010  -  METAR / SPECI BATCH REPORT DECODER
000120*>
000130*> Reads paired input lines (a date-string header followed by the
000140*> raw encoded report text), tokenizes the report on blanks and
000150*> decodes each recognised group into the fixed DECODED-OBS
000160*> record for onward loading.  One pair in, one record out -
000170*> no sort, no control breaks, no totals page.
000180*>****************************************************************
000190*> CHANGE LOG
000200*> 14/03/85 rjh - Created.  First cut handles station, DDHHmmZ,
000210*>                wind and temperature/dewpoint groups only.
000220*> 02/06/87 rjh - Added RVR group decode (BB080), three deep.
000230*> 02/09/88 rjh - RVR/WX table-full guards added, WX006/WX007.
000240*> 19/07/91 rjh - Added present-weather (BB090) and sky condition
000250*>                (BB100) groups, driven off WSWXTAB vocabulary.
000260*> 19/07/91 rjh - Added altimeter/QNH (BB120) and precise temp/
000270*>                dewpoint remarks sub-group (folded into BB140).
000280*> 08/03/93 rjh - Visibility rewritten to cover SM fraction and
000290*>                two-token whole-plus-fraction form (BB071).
000300*> 14/11/95 klm - BECMG trend text capture added (BB130).  Text is
000310*>                carried verbatim, we do not try to decode it.
000320*> 11/01/99 klm - Y2K review.  WX-OBS-YEAR already held as ccyy,
000330*>                header parse unaffected, no change required.
000340*> 23/06/04 rjh - Added NOSIG flag and obscuration-plus-height
000350*>                remarks sub-groups to BB140.  Added WX-REPORT-
000360*>                STRING so the loader keeps the verbatim text.
000370*> 23/06/04 rjh - Added WX008 short-report note, rule is we decode
000380*>                as far as the tokens go and never abend on a
000390*>                truncated report.
000400*> 15/09/08 jds - Date/month rollback (BB046/BB047) corrected -
000410*>                was comparing against yesterday's system date
000420*>                left over from the overnight run, fixed to use
000430*>                today's.
000440*> 08/02/11 jds - Wind variable-direction-range token (dddVddd)
000450*>                now consumed even when gust group is absent.
000455*> 17/03/14 rjh - Added WX-PROG-NAME 77, displayed at start and
000456*>                EOJ - missed when this was split out of the
000457*>                build routines, every other program has it.
000460*>****************************************************************
000470  IDENTIFICATION DIVISION.
000480  PROGRAM-ID. WX010.
000490  AUTHOR. R J HARTLEY.
000500  INSTALLATION. APPLEWOOD COMPUTERS - MET SYSTEMS GROUP.
000510  DATE-WRITTEN. 14/03/85.
000520  DATE-COMPILED.
000530  SECURITY. COPYRIGHT (C) 1985-2014 APPLEWOOD COMPUTERS.
000540      FOR INTERNAL USE ONLY - NOT TO BE COPIED OUTSIDE THE
000550      MET SYSTEMS GROUP WITHOUT THE PERMISSION OF THE
000560      INSTALLATION MANAGER.
000570*>
000580*> Remarks.
000590*>     Standalone batch utility.  No CALLed sub-modules, no
000600*>     screen I/O, no sort.  Run under the overnight suite
000610*>     after the feed file has landed.
000620*> Files used.
000630*>     WX-INPUT-FILE  - line sequential, header + report pairs.
000640*>     WX-OUTPUT-FILE - fixed length, one DECODED-OBSERVATION
000650*>                      per input pair.
000660*> Error messages used.
000670*>     WX001 - WX008, see WSWXMSG.
000680*>
000690  ENVIRONMENT DIVISION.
000700  CONFIGURATION SECTION.
000710  SOURCE-COMPUTER. IBM-4341.
000720  OBJECT-COMPUTER. IBM-4341.
000730  SPECIAL-NAMES.
000740      C01 IS TOP-OF-FORM
000750      CLASS WX-NUMERIC-CLASS IS "0123456789"
000760      UPSI-0 ON STATUS IS WX-RERUN-REQUESTED
000770          OFF STATUS IS WX-RERUN-NOT-REQUESTED.
000780  INPUT-OUTPUT SECTION.
000790  FILE-CONTROL.
000800      SELECT WX-INPUT-FILE  ASSIGN TO "WXIN01"
000810          ORGANIZATION IS LINE SEQUENTIAL
000820          FILE STATUS IS WX-IN-STATUS.
000830      SELECT WX-OUTPUT-FILE ASSIGN TO "WXOUT01"
000840          ORGANIZATION IS SEQUENTIAL
000850          FILE STATUS IS WX-OUT-STATUS.
000860*>
000870  DATA DIVISION.
000880  FILE SECTION.
000890  FD  WX-INPUT-FILE.
000900  01  WX-INPUT-LINE             PIC X(256).
000910*>
000920  FD  WX-OUTPUT-FILE.
000930  01  WX-OUTPUT-RECORD          PIC X(630).
000940*>
000950  WORKING-STORAGE SECTION.
000951*>
000952*> ------------------------------------------------------------
000953*> Program name / version - house habit, carried from the
000954*> build routines this program's shell was copied from.
000955*> ------------------------------------------------------------
000956  77  WX-PROG-NAME               PIC X(16) VALUE "WX010 V2.11".
000960*>
000970*> ------------------------------------------------------------
000980*> Record layouts and fixed vocabulary tables - house copybooks.
000990*> ------------------------------------------------------------
001000  COPY "WSWXOBS.COB".
001010  COPY "WSWXTAB.COB".
001020  COPY "WSWXMSG.COB".
001030*>
001040*> ------------------------------------------------------------
001050*> File status and end-of-file control.
001060*> ------------------------------------------------------------
001070  01  WX-IN-STATUS               PIC XX       VALUE SPACES.
001080  01  WX-OUT-STATUS              PIC XX       VALUE SPACES.
001090  01  WX-EOF-SWITCH              PIC X        VALUE "N".
001100      88  WX-END-OF-FILE                      VALUE "Y".
001110*>
001120*> ------------------------------------------------------------
001130*> Today's system date - used by the date/month rollback rule.
001140*> First REDEFINES of this program.
001150*> ------------------------------------------------------------
001160  01  WX-TODAY-DATE-9            PIC 9(8).
001170  01  WX-TODAY-DATE-WS REDEFINES WX-TODAY-DATE-9.
001180      03  WX-TODAY-CCYY          PIC 9(4).
001190      03  WX-TODAY-MM            PIC 9(2).
001200      03  WX-TODAY-DD            PIC 9(2).
001210*>
001220*> ------------------------------------------------------------
001230*> DDHHmmZ work field - second REDEFINES.
001240*> ------------------------------------------------------------
001250  01  WX-DDHHMM-WORK             PIC X(6).
001260  01  WX-DDHHMM-PARTS REDEFINES WX-DDHHMM-WORK.
001270      03  WX-DD-PART             PIC 9(2).
001280      03  WX-HH-PART             PIC 9(2).
001290      03  WX-MM-PART             PIC 9(2).
001300*>
001310*> ------------------------------------------------------------
001320*> Altimeter/QNH work field - third REDEFINES.
001330*> ------------------------------------------------------------
001340  01  WX-ALTIM-WORK              PIC X(5).
001350  01  WX-ALTIM-PARTS REDEFINES WX-ALTIM-WORK.
001360      03  WX-ALTIM-LETTER        PIC X.
001370      03  WX-ALTIM-DIGITS        PIC 9(4).
001380*>
001390*> ------------------------------------------------------------
001400*> Token table - the report broken into blank-delimited words.
001410*> ------------------------------------------------------------
001420  01  WX-TOKEN-TABLE.
001430      03  WX-TOKEN               OCCURS 40 TIMES
001440                                  PIC X(20).
001445      03  FILLER                 PIC X(1).
001450  01  WX-WORK-TOKEN               PIC X(20).
001460*>
001470*> ------------------------------------------------------------
001480*> Counters and subscripts - all COMP per shop standard.
001490*> ------------------------------------------------------------
001500  01  WX-TOKEN-COUNT             PIC 9(2)  COMP.
001510  01  WX-CURSOR                  PIC 9(2)  COMP.
001520  01  WX-LINE-LENGTH             PIC 9(3)  COMP.
001530  01  WX-SCAN-PTR                PIC 9(3)  COMP.
001540  01  WX-WORK-LEN                PIC 9(2)  COMP.
001550  01  WX-RECS-IN                 PIC 9(7)  COMP.
001560  01  WX-RECS-OUT                PIC 9(7)  COMP.
001570  01  WX-TEST-START              PIC 9(2)  COMP.
001580  01  WX-DIGIT-WIDTH             PIC 9     COMP.
001590  01  WX-WIND-NEXT-POS           PIC 9(2)  COMP.
001600  01  WX-SPEED-LEN               PIC 9     COMP.
001610  01  WX-GUST-LEN                PIC 9     COMP.
001620  01  WX-RVR-POS                 PIC 9(2)  COMP.
001630  01  WX-RVR-WORK-COUNT          PIC 9.
001640  01  WX-WX-WORK-COUNT           PIC 9.
001650  01  WX-SKY-WORK-COUNT          PIC 9.
001660  01  WX-REMARK-POS              PIC 9(2)  COMP.
001670*>
001680*> ------------------------------------------------------------
001690*> Small switches used by the decode paragraphs below.
001700*> ------------------------------------------------------------
001710  01  WX-WIND-MPS-SW             PIC X     VALUE "N".
001720  01  WX-VISIB-FOUND-SW          PIC X     VALUE "N".
001730  01  WX-VISIB-LESS-WORK-SW      PIC X     VALUE "N".
001740  01  WX-VISIB-START             PIC 9     COMP.
001750  01  WX-VISIB-WHOLE             PIC 9(3).
001760  01  WX-VISIB-NUM               PIC 9(2).
001770  01  WX-VISIB-DEN               PIC 9(2).
001780  01  WX-RVR-MORE-SW             PIC X     VALUE "N".
001790  01  WX-WX-MORE-SW              PIC X     VALUE "N".
001800  01  WX-DESC-FOUND-SW           PIC X     VALUE "N".
001805  01  WX-PHEN-FOUND-SW           PIC X     VALUE "N".
001810  01  WX-DESCRIPTOR-SAVE         PIC X(2)  VALUE SPACES.
001820  01  WX-SKY-MORE-SW             PIC X     VALUE "N".
001830  01  WX-SKY-HGT-WORK            PIC X(3).
001840  01  WX-TEMP-WORK               PIC X(6).
001850  01  WX-TEMP-SIGN-M             PIC X     VALUE "N".
001860  01  WX-TEMP-SLASH-POS          PIC 9(2)  COMP.
001870*>
001880  PROCEDURE DIVISION.
001890*>
001900*> ------------------------------------------------------------
001910*> AA000  Top level control - initialise, open, prime the loop
001920*>        with one read, process until end of file, close down.
001930*>        Classic priming-read shape, avoids a duplicate decode
001940*>        of the last (non-existent) pair.
001950*> ------------------------------------------------------------
001960  AA000-MAIN SECTION.
001970  AA000-MAIN.
001980*>    17/03/14 rjh - this DISPLAY and the matching one at EOJ
001990*>    were missing when WX010 was split out of the build
002000*>    routines - every other program in the suite has them on
002010*>    the overnight log, this one should not be the exception.
002020      DISPLAY WX-PROG-NAME " STARTING".
002030      PERFORM AA010-INITIALISE    THRU AA010-EXIT.
002040      PERFORM AA020-OPEN-FILES    THRU AA020-EXIT.
002050*>    One priming READ before the loop proper - means the loop
002060*>    test below only ever has to ask "are we done", it never
002070*>    has to ask "have we read anything yet".
002080      PERFORM BB010-READ-INPUT-PAIR THRU BB010-EXIT.
002090      PERFORM AA030-PROCESS-LOOP  THRU AA030-EXIT
002100          UNTIL WX-END-OF-FILE.
002110      PERFORM AA040-CLOSE-FILES   THRU AA040-EXIT.
002120      STOP RUN.
002130  AA000-EXIT.
002140      EXIT.
002150*>
002160*> ------------------------------------------------------------
002170*> AA010  Housekeeping - today's date for the month-rollback
002180*>        test (rule 1) and zeroed counters for the run totals
002190*>        printed at AA040.
002200*> ------------------------------------------------------------
002210  AA010-INITIALISE SECTION.
002220  AA010-INITIALISE.
002230*>    4-digit year form (YYYYMMDD) - 11/01/99 Y2K review confirmed
002240*>    this was already correct, no change was needed here.
002250      ACCEPT WX-TODAY-DATE-9 FROM DATE YYYYMMDD.
002260*>    WX-TODAY-DATE-WS REDEFINES this into CCYY/MM/DD below, used
002270*>    only by the month-rollback test in BB046/BB047.
002280      MOVE ZERO TO WX-RECS-IN WX-RECS-OUT.
002290*>    WX-DECODE-STATUS lives in WSWXMSG - zeroed here so a clean
002300*>    run starts with no stale status left over from a prior one.
002310      MOVE ZERO TO WX-DECODE-STATUS.
002320  AA010-EXIT.
002330      EXIT.
002340*>
002350*> ------------------------------------------------------------
002360*> AA020  Open the two files.  Either open failing is fatal -
002370*>        there is no recovery from a missing feed or an
002380*>        unwritable output file, so we abend rather than limp
002390*>        on with half the suite unable to load.
002400*> ------------------------------------------------------------
002410  AA020-OPEN-FILES SECTION.
002420  AA020-OPEN-FILES.
002430      OPEN INPUT WX-INPUT-FILE.
002440*>    "00" is the only successful FILE STATUS value - anything
002450*>    else (35 = file not found being the usual culprit on this
002460*>    program) means the overnight feed never landed.
002470      IF WX-IN-STATUS NOT = "00"
002480*>        Input feed missing or unreadable - nothing to decode.
002490          DISPLAY WX001 WX-IN-STATUS
002500          STOP RUN
002510      END-IF.
002520      OPEN OUTPUT WX-OUTPUT-FILE.
002530      IF WX-OUT-STATUS NOT = "00"
002540*>        Can't create the load file - close what we did open
002550*>        and abend, same reasoning as above.
002560          DISPLAY WX002 WX-OUT-STATUS
002570          CLOSE WX-INPUT-FILE
002580          STOP RUN
002590      END-IF.
002600  AA020-EXIT.
002610      EXIT.
002620*>
002630*> ------------------------------------------------------------
002640*> AA030  One pass of the loop = one report fully decoded.
002650*>        BB0xx paragraphs run in report order (station first,
002660*>        remarks last) because several groups are optional and
002670*>        the cursor must already be sitting on the right token
002680*>        when each one starts looking.
002690*> ------------------------------------------------------------
002700  AA030-PROCESS-LOOP SECTION.
002710  AA030-PROCESS-LOOP.
002720      PERFORM BB015-INIT-OBSERVATION     THRU BB015-EXIT.
002730      PERFORM BB020-TOKENIZE-LINE        THRU BB020-EXIT.
002740*>    Station is compulsory and always first - everything after
002750*>    it is optional and order-dependent, which is why each
002760*>    BB0xx group below tests WX-CURSOR before touching a token.
002770      PERFORM BB030-DECODE-STATION       THRU BB030-EXIT.
002780      PERFORM BB040-DECODE-DATE-TIME     THRU BB040-EXIT.
002790      PERFORM BB050-DECODE-MODIFIER      THRU BB050-EXIT.
002800      PERFORM BB060-DECODE-WIND          THRU BB060-EXIT.
002810      PERFORM BB070-DECODE-VISIBILITY    THRU BB070-EXIT.
002820      PERFORM BB080-DECODE-RVR           THRU BB080-EXIT.
002830      PERFORM BB090-DECODE-WX            THRU BB090-EXIT.
002840      PERFORM BB100-DECODE-SKY           THRU BB100-EXIT.
002850      PERFORM BB110-DECODE-TEMP-DEWPOINT THRU BB110-EXIT.
002860      PERFORM BB120-DECODE-ALTIMETER     THRU BB120-EXIT.
002870      PERFORM BB130-DECODE-BECMG         THRU BB130-EXIT.
002880*>    Whatever is left (NOSIG, precise temp/dewpoint, obscuration
002890*>    pairs, or just unrecognised trailing junk) falls to BB140 -
002900*>    rule 15 again, we never raise an error for running dry.
002910      PERFORM BB140-DECODE-REMARKS-TAIL  THRU BB140-EXIT.
002920      PERFORM BB900-WRITE-OUTPUT-RECORD  THRU BB900-EXIT.
002930*>    Read the next pair here, not at the top of the loop - keeps
002940*>    the AT END test that drives the PERFORM UNTIL in AA000 the
002950*>    only place end-of-file is actually noticed.
002960      PERFORM BB010-READ-INPUT-PAIR      THRU BB010-EXIT.
002970  AA030-EXIT.
002980      EXIT.
002990*>
003000*> ------------------------------------------------------------
003010*> AA040  End of job - close down and print the run totals the
003020*>        overnight log gets grepped for.
003030*> ------------------------------------------------------------
003040  AA040-CLOSE-FILES SECTION.
003050  AA040-CLOSE-FILES.
003060      CLOSE WX-INPUT-FILE WX-OUTPUT-FILE.
003070*>    These two totals are what the overnight log gets grepped
003080*>    for - READ and DECODED should match unless the last header
003090*>    on the feed had no report line behind it (BB010's short-
003100*>    file case), so a one-off mismatch here is not a fault.
003110      DISPLAY "WX010 REPORTS READ    - " WX-RECS-IN.
003120      DISPLAY "WX010 REPORTS DECODED - " WX-RECS-OUT.
003130      DISPLAY WX-PROG-NAME " ENDED".
003140  AA040-EXIT.
003150      EXIT.
003160*>
003170*> ------------------------------------------------------------
003180*> BB010  Read one input pair - header line then report line.
003190*>        Short file (header with no matching report line) is
003200*>        treated as end of file, nothing is written for it.
003210*> ------------------------------------------------------------
003220  BB010-READ-INPUT-PAIR SECTION.
003230  BB010-READ-INPUT-PAIR.
003240*>    Clear last report's header/report-line work areas first -
003250*>    a short final header must not carry over a stale line.
003260      MOVE SPACES TO WX-DATE-HEADER-WS WX-METAR-LINE-WS.
003270      READ WX-INPUT-FILE
003280          AT END
003290              MOVE "Y" TO WX-EOF-SWITCH
003300              GO TO BB010-EXIT
003310      END-READ.
003320*>    Header record is a fixed 16 bytes - ccyy-mm-dd hh:mm, see
003330*>    WX-HEADER-DATE-PARTS in WSWXOBS for the field-by-field
003340*>    breakdown used by the month-rollback test.
003350*>    First 16 characters only - WX-HEADER-DATE-PARTS (WSWXOBS)
003360*>    redefines exactly this width into year/month/day/hour/
003370*>    minute, so the header record must stay fixed at 16.
003380      MOVE WX-INPUT-LINE (1:16) TO WX-DATE-HEADER-WS.
003390*>    Count the pair as "read" once we have the header - a short
003400*>    file still counts the header line itself as input received.
003410      ADD 1 TO WX-RECS-IN.
003420      READ WX-INPUT-FILE
003430          AT END
003440*>            Header with no report line behind it - count it as
003450*>            end of file, there is nothing to decode or write.
003460              MOVE "Y" TO WX-EOF-SWITCH
003470              GO TO BB010-EXIT
003480      END-READ.
003490      MOVE WX-INPUT-LINE TO WX-METAR-LINE-WS.
003500  BB010-EXIT.
003510      EXIT.
003520*>
003530*> ------------------------------------------------------------
003540*> BB015  Clear the decoded observation record and the per-
003550*>        report working counters ready for the next report.
003560*> ------------------------------------------------------------
003570  BB015-INIT-OBSERVATION SECTION.
003580  BB015-INIT-OBSERVATION.
003590*>    INITIALIZE rather than a string of MOVE SPACES/ZEROs - the
003600*>    record is large enough (630 bytes, see WSWXOBS) that naming
003610*>    every field here would swamp this paragraph for no benefit.
003620      INITIALIZE WX-DECODED-OBSERVATION.
003630*>    INITIALIZE sets numeric fields to zero and alpha fields to
003640*>    spaces, but the PRESENT/flag bytes below need an explicit
003650*>    "N" so the 88-levels read false until a group sets them.
003660      MOVE "N" TO WX-WIND-DIR-VAR-FLAG
003670                  WX-CAVOK-FLAG
003680                  WX-VISIB-LESS-FLAG
003690                  WX-TEMP-PRESENT-FLAG
003700                  WX-DEW-PRESENT-FLAG
003710                  WX-TEMP-PREC-FLAG
003720                  WX-DEW-PREC-FLAG
003730                  WX-PRESS-PRESENT-FLAG
003740                  WX-PRESS-HPA-FLAG
003750                  WX-NOSIG-FLAG.
003760*>    Rule 14 - the loader always gets the verbatim report text
003770*>    back, decoded or not, so keep a copy before tokenizing.
003780      MOVE WX-METAR-LINE-WS TO WX-REPORT-STRING.
003790*>    The three table row-counters - zeroed here rather than by
003800*>    INITIALIZE above because they are declared PIC 9 with no
003810*>    VALUE clause and INITIALIZE alone would already zero them,
003820*>    this MOVE is belt-and-braces left over from an earlier cut
003830*>    of this paragraph that built the record field by field.
003840      MOVE ZERO TO WX-RVR-WORK-COUNT
003850                   WX-WX-WORK-COUNT
003860                   WX-SKY-WORK-COUNT.
003870  BB015-EXIT.
003880      EXIT.
003890*>
003900*> ------------------------------------------------------------
003910*> BB020  Split WX-METAR-LINE-WS into blank-delimited tokens.
003920*>        Line length is found first (ZZ020) so UNSTRING has a
003930*>        firm right edge and does not walk into trailing spaces
003940*>        padding the 256-byte work area.
003950*> ------------------------------------------------------------
003960  BB020-TOKENIZE-LINE SECTION.
003970  BB020-TOKENIZE-LINE.
003980      PERFORM ZZ020-FIND-LINE-LENGTH THRU ZZ020-EXIT.
003990*>    WX-SCAN-PTR is the UNSTRING POINTER - starts at column 1
004000*>    and is carried forward by BB021 on every call, so this
004010*>    paragraph never has to track a scan position itself.
004020      MOVE 1 TO WX-SCAN-PTR.
004030      MOVE ZERO TO WX-TOKEN-COUNT.
004040*>    Clear the whole table first - a short report must not
004050*>    leave a previous report's trailing tokens sitting in the
004060*>    unused slots of WX-TOKEN-TABLE.
004070      MOVE SPACES TO WX-TOKEN-TABLE.
004080*>    40 tokens is comfortably more than the longest report we
004090*>    have ever seen land on the feed - the table-full guard
004100*>    below just stops the scan tidily if one ever does.
004110      PERFORM BB021-NEXT-TOKEN THRU BB021-EXIT
004120          UNTIL WX-SCAN-PTR > WX-LINE-LENGTH
004130             OR WX-TOKEN-COUNT = 40.
004140      MOVE 1 TO WX-CURSOR.
004150  BB020-EXIT.
004160      EXIT.
004170*>
004180*> Pulled out of BB020 as its own section purely so the PERFORM
004190*> ... UNTIL up there stays a one-liner - house style avoids
004200*> inline PERFORM/END-PERFORM, everything loops through a named
004210*> paragraph like this one.
004220  BB021-NEXT-TOKEN SECTION.
004230  BB021-NEXT-TOKEN.
004240      ADD 1 TO WX-TOKEN-COUNT.
004250*>    POINTER carries WX-SCAN-PTR forward across calls, so the
004260*>    next UNSTRING always picks up where the last one stopped.
004270      UNSTRING WX-METAR-LINE-WS DELIMITED BY ALL SPACE
004280          INTO WX-TOKEN (WX-TOKEN-COUNT)
004290          WITH POINTER WX-SCAN-PTR
004300      END-UNSTRING.
004310*>    Run of trailing blanks between the last real token and the
004320*>    found line length can still yield one spaces-only "token" -
004330*>    drop it rather than count a ghost group.
004340      IF WX-TOKEN (WX-TOKEN-COUNT) = SPACES
004350          SUBTRACT 1 FROM WX-TOKEN-COUNT
004360      END-IF.
004370  BB021-EXIT.
004380      EXIT.
004390*>
004400*> ------------------------------------------------------------
004410*> BB030  Station identifier - always the first token.
004420*> ------------------------------------------------------------
004430  BB030-DECODE-STATION SECTION.
004440  BB030-DECODE-STATION.
004450      IF WX-CURSOR > WX-TOKEN-COUNT
004460*>        Rule 15 - an empty report line, nothing at all to
004470*>        decode.  Flag it short and move on rather than abend.
004480          MOVE 08 TO WX-DECODE-STATUS
004490          DISPLAY WX008
004500          GO TO BB030-EXIT
004510      END-IF.
004520*>    Station ID field is 4 characters (WX-STATION-ID in WSWXOBS)
004530*>    - if the real-world token is shorter (3-letter US-style
004540*>    identifiers do turn up occasionally) it is simply left
004550*>    space-padded, MOVE handles that without any extra code.
004560      MOVE WX-TOKEN (WX-CURSOR) TO WX-STATION-ID.
004570      ADD 1 TO WX-CURSOR.
004580  BB030-EXIT.
004590      EXIT.
004600*>
004610*> ------------------------------------------------------------
004620*> BB040  DDHHmmZ date/time group, rule 1 (date header supplies
004630*>        year and month, report DD supplies the day, roll the
004640*>        month back one when that day is numerically greater
004650*>        than today's to cover the month-end overnight run).
004660*> ------------------------------------------------------------
004670  BB040-DECODE-DATE-TIME SECTION.
004680  BB040-DECODE-DATE-TIME.
004690      IF WX-CURSOR > WX-TOKEN-COUNT
004700          GO TO BB044-DATE-TIME-HDR
004710      END-IF.
004720      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
004730      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
004740*>    DDHHmmZ is always exactly 7 characters - anything else at
004750*>    this position is not the date/time group (it is optional
004760*>    on some feeds, though we have not seen that in practice).
004770      IF WX-WORK-LEN NOT = 7
004780          GO TO BB044-DATE-TIME-HDR
004790      END-IF.
004800      IF WX-WORK-TOKEN (7:1) NOT = "Z"
004810          GO TO BB044-DATE-TIME-HDR
004820      END-IF.
004830*>    First 6 characters are the DDHHmm digits - test numeric
004840*>    before trusting the REDEFINES split below.
004850      MOVE WX-WORK-TOKEN (1:6) TO WX-DDHHMM-WORK.
004860      IF WX-DDHHMM-WORK NOT NUMERIC
004870          GO TO BB044-DATE-TIME-HDR
004880      END-IF.
004890*>    WX-DDHHMM-PARTS (second REDEFINES in WORKING-STORAGE above)
004900*>    splits the 6 digits already confirmed numeric into the
004910*>    three 2-digit parts moved out below.
004920      MOVE WX-DD-PART TO WX-OBS-DAY.
004930      MOVE WX-HH-PART TO WX-OBS-HOUR.
004940      MOVE WX-MM-PART TO WX-OBS-MINUTE.
004950      ADD 1 TO WX-CURSOR.
004960  BB044-DATE-TIME-HDR.
004970*>    Falls through here whether or not the group was found - the
004980*>    header still has to supply year/month and the rollback
004990*>    test still has to run either way.
005000      PERFORM BB046-RESOLVE-HEADER THRU BB046-EXIT.
005010  BB040-EXIT.
005020      EXIT.
005030*>
005040  BB046-RESOLVE-HEADER SECTION.
005050  BB046-RESOLVE-HEADER.
005060*>    A spaces header means the feed did not supply one - fall
005070*>    back to today's system year/month rather than leave the
005080*>    observation year/month as zero.
005090      IF WX-DATE-HEADER-WS = SPACES
005100*>        No header supplied for this pair - fall back to the
005110*>        run date rather than leave year/month at zero.
005120          MOVE WX-TODAY-CCYY TO WX-OBS-YEAR
005130          MOVE WX-TODAY-MM   TO WX-OBS-MONTH
005140      ELSE
005150*>        WX-HDR-YEAR/WX-HDR-MONTH come off WX-HEADER-DATE-PARTS,
005160*>        the REDEFINES added 08/02/11 for exactly this split.
005170          MOVE WX-HDR-YEAR   TO WX-OBS-YEAR
005180          MOVE WX-HDR-MONTH  TO WX-OBS-MONTH
005190      END-IF.
005200*>    Rollback test (see BB047 header for the incident this
005210*>    fixed) - a report day later than today's calendar day can
005220*>    only mean the report belongs to the tail of last month.
005230      IF WX-OBS-DAY > WX-TODAY-DD
005240          PERFORM BB047-ROLL-BACK-MONTH THRU BB047-EXIT
005250      END-IF.
005260  BB046-EXIT.
005270      EXIT.
005280*>
005290*> Was comparing against yesterday's system date left over from
005300*> the overnight run (see 15/09/08 change log entry) - corrected
005310*> to use today's, now lives here as its own paragraph so the
005320*> year-wrap case below stays easy to follow on its own.
005330  BB047-ROLL-BACK-MONTH SECTION.
005340  BB047-ROLL-BACK-MONTH.
005350      IF WX-OBS-MONTH = 1
005360*>        January rolls back into December of the PREVIOUS year.
005370          MOVE 12 TO WX-OBS-MONTH
005380          SUBTRACT 1 FROM WX-OBS-YEAR
005390      ELSE
005400*>            Any other month just steps back one - no year
005410*>            change needed.
005420          SUBTRACT 1 FROM WX-OBS-MONTH
005430      END-IF.
005440*>    Day/hour/minute were already moved into WX-OBS-DAY/HOUR/
005450*>    MINUTE back in BB040 - only the year/month pair needed
005460*>    correcting here.
005470  BB047-EXIT.
005480      EXIT.
005490*>
005500*> ------------------------------------------------------------
005510*> BB050  Report modifier - AUTO or COR, optional, one token.
005520*> ------------------------------------------------------------
005530  BB050-DECODE-MODIFIER SECTION.
005540  BB050-DECODE-MODIFIER.
005550      IF WX-CURSOR > WX-TOKEN-COUNT
005560          GO TO BB050-EXIT
005570      END-IF.
005580*>    Only step the cursor when the token really is the modifier
005590*>    - if it is not, it belongs to the next group (wind) and
005600*>    must be left for BB060 to read.
005610*>    AUTO = fully automated station, no human observer; COR =
005620*>    correction to a previously transmitted report.  Stored
005630*>    verbatim, neither is decoded any further than this.
005640      IF WX-TOKEN (WX-CURSOR) = "AUTO"
005650         OR WX-TOKEN (WX-CURSOR) = "COR"
005660          MOVE WX-TOKEN (WX-CURSOR) TO WX-REPORT-MODIFIER
005670          ADD 1 TO WX-CURSOR
005680      END-IF.
005690  BB050-EXIT.
005700      EXIT.
005710*>
005720*> ------------------------------------------------------------
005730*> BB060  Wind group, rule 2.  dddssKT, VRBssKT, dddssGggKT,
005740*>        ...MPS for metric, followed optionally by a dddVddd
005750*>        variable-direction-range token.
005760*> ------------------------------------------------------------
005770  BB060-DECODE-WIND SECTION.
005780  BB060-DECODE-WIND.
005790      IF WX-CURSOR > WX-TOKEN-COUNT
005800          GO TO BB060-EXIT
005810      END-IF.
005820      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
005830      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
005840*>    Shortest possible wind group is dddssKT = 7 characters -
005850*>    anything shorter cannot be a wind group at all.
005860      IF WX-WORK-LEN < 7
005870          GO TO BB060-EXIT
005880      END-IF.
005890*>    Reset the metric switch every time this paragraph runs -
005900*>    it is a WORKING-STORAGE field, not local to this PERFORM,
005910*>    so a stale "Y" from a previous MPS report must not survive.
005920      MOVE "N" TO WX-WIND-MPS-SW.
005930*>    Units sit in the last 3 characters - KT (knots, the usual
005940*>    case, leave the switch "N") or MPS (metric, some overseas
005950*>    stations).  Tested from the back because the digit count
005960*>    in front of it varies (2 or 3 digits, gust or not).
005970      IF WX-WORK-TOKEN (WX-WORK-LEN - 2:3) = "MPS"
005980          MOVE "Y" TO WX-WIND-MPS-SW
005990      END-IF.
006000*>    Direction is either the literal VRB (variable, no single
006010*>    heading) or a 3-digit compass bearing - WX-WIND-NEXT-POS
006020*>    is left pointing at the first character of the speed
006030*>    sub-field either way, so the rest of the paragraph does
006040*>    not need to know which branch was taken.
006050      IF WX-WORK-TOKEN (1:3) = "VRB"
006060          MOVE "Y" TO WX-WIND-DIR-VAR-FLAG
006070          MOVE 4 TO WX-WIND-NEXT-POS
006080      ELSE
006090          IF WX-WORK-TOKEN (1:3) IS NUMERIC
006100              MOVE WX-WORK-TOKEN (1:3) TO WX-WIND-DIRECTION
006110              MOVE 4 TO WX-WIND-NEXT-POS
006120          ELSE
006130*>                Neither VRB nor a numeric bearing - not a wind
006140*>                group after all, flag and abandon this token.
006150              MOVE 04 TO WX-DECODE-STATUS
006160              DISPLAY WX004
006170              GO TO BB060-EXIT
006180          END-IF
006190      END-IF.
006200*>    Speed sub-field is 2 digits normally, 3 when the speed is
006210*>    100 knots/mps or more - ZZ040 looks one character further
006220*>    on and widens WX-DIGIT-WIDTH to 3 if it is also numeric.
006230*>    WX-TEST-START tells ZZ040 where the candidate digits begin
006240*>    - it is a separate field from WX-WIND-NEXT-POS so ZZ040
006250*>    stays generic enough to be reused below for the gust
006260*>    sub-field too, without knowing which caller it is.
006270      MOVE WX-WIND-NEXT-POS TO WX-TEST-START.
006280      PERFORM ZZ040-TEST-DIGIT-WIDTH THRU ZZ040-EXIT.
006290      MOVE WX-DIGIT-WIDTH TO WX-SPEED-LEN.
006300      IF WX-WORK-TOKEN (WX-WIND-NEXT-POS:WX-SPEED-LEN) IS NUMERIC
006310          IF WX-WIND-MPS-SW = "Y"
006320              MOVE WX-WORK-TOKEN (WX-WIND-NEXT-POS:WX-SPEED-LEN)
006330                  TO WX-WIND-SPEED-MPS
006340          ELSE
006350              MOVE WX-WORK-TOKEN (WX-WIND-NEXT-POS:WX-SPEED-LEN)
006360                  TO WX-WIND-SPEED-KT
006370          END-IF
006380      ELSE
006390          MOVE 05 TO WX-DECODE-STATUS
006400          DISPLAY WX005
006410      END-IF.
006420*>    Step past the speed digits - WX-WIND-NEXT-POS now points at
006430*>    either "G" (gust follows) or "KT"/"MPS" (no gust).
006440      ADD WX-SPEED-LEN TO WX-WIND-NEXT-POS.
006450      IF WX-WORK-TOKEN (WX-WIND-NEXT-POS:1) = "G"
006460*>        Gust sub-field, same 2-or-3-digit width rule as speed.
006470          ADD 1 TO WX-WIND-NEXT-POS
006480          MOVE WX-WIND-NEXT-POS TO WX-TEST-START
006490          PERFORM ZZ040-TEST-DIGIT-WIDTH THRU ZZ040-EXIT
006500          MOVE WX-DIGIT-WIDTH TO WX-GUST-LEN
006510          IF WX-WORK-TOKEN (WX-WIND-NEXT-POS:WX-GUST-LEN)
006520              IS NUMERIC
006530              IF WX-WIND-MPS-SW = "Y"
006540                  MOVE WX-WORK-TOKEN (WX-WIND-NEXT-POS:
006550                      WX-GUST-LEN)
006560                      TO WX-WIND-GUST-MPS
006570              ELSE
006580                  MOVE WX-WORK-TOKEN (WX-WIND-NEXT-POS:
006590                      WX-GUST-LEN)
006600                      TO WX-WIND-GUST-KT
006610              END-IF
006620          END-IF
006630          ADD WX-GUST-LEN TO WX-WIND-NEXT-POS
006640      END-IF.
006650      ADD 1 TO WX-CURSOR.
006660*>    Wind group itself is fully consumed at this point - the
006670*>    check below is purely to see if a SEPARATE variable-
006680*>    direction-range token happens to follow it.
006690      IF WX-CURSOR > WX-TOKEN-COUNT
006700          GO TO BB060-EXIT
006710      END-IF.
006720*>    Variable-direction-range token (dddVddd) is a separate
006730*>    token that follows the wind group - 08/02/11 change log
006740*>    entry, now consumed even when there was no gust above.
006750*>    Only steps the cursor when the shape genuinely matches, so
006760*>    an unrelated following token is left alone for BB070.
006770      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
006780      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
006790      IF WX-WORK-LEN = 7
006800          IF WX-WORK-TOKEN (1:3) IS NUMERIC
006810              IF WX-WORK-TOKEN (4:1) = "V"
006820                  IF WX-WORK-TOKEN (5:3) IS NUMERIC
006830                      MOVE WX-WORK-TOKEN (1:3) TO WX-WIND-DIR-MIN
006840                      MOVE WX-WORK-TOKEN (5:3) TO WX-WIND-DIR-MAX
006850                      ADD 1 TO WX-CURSOR
006860                  END-IF
006870              END-IF
006880          END-IF
006890      END-IF.
006900  BB060-EXIT.
006910      EXIT.
006920*>
006930*> ------------------------------------------------------------
006940*> BB070  Visibility, rule 3.  CAVOK and 9999 first, then the
006950*>        statute-mile / kilometre forms, then bare metres.
006960*>        Tried in that order because CAVOK/9999 are one-token
006970*>        shortcuts that must not fall through into the more
006980*>        expensive SM/KM unstring logic below.
006990*> ------------------------------------------------------------
007000  BB070-DECODE-VISIBILITY SECTION.
007010  BB070-DECODE-VISIBILITY.
007020      IF WX-CURSOR > WX-TOKEN-COUNT
007030          GO TO BB070-EXIT
007040      END-IF.
007050      IF WX-TOKEN (WX-CURSOR) = "CAVOK"
007060*>        Ceiling and visibility OK - shorthand for 10km or more
007070*>        and no cloud/weather groups to follow, store 10.0km.
007080          MOVE "Y" TO WX-CAVOK-FLAG
007090          MOVE 10.0 TO WX-VISIBILITY-KM
007100          ADD 1 TO WX-CURSOR
007110          GO TO BB070-EXIT
007120      END-IF.
007130*>    9999 is tested as a whole-token literal, not parsed as a
007140*>    number - it is the one magic value in this group, not a
007150*>    real metres reading (BB073 below handles genuine 4-digit
007160*>    metres values under 9999).
007170      IF WX-TOKEN (WX-CURSOR) = "9999"
007180*>        ICAO shorthand for 10km or more visibility, no CAVOK
007190*>        implication (weather/cloud groups can still follow).
007200          MOVE 10.0 TO WX-VISIBILITY-KM
007210          ADD 1 TO WX-CURSOR
007220          GO TO BB070-EXIT
007230      END-IF.
007240*>    Reset the found switch before trying any of the three
007250*>    token shapes below - each one only sets it, never clears
007260*>    it, so it must start "N" every time this paragraph runs.
007270      MOVE "N" TO WX-VISIB-FOUND-SW.
007280*>    Three forms are tried in turn, most specific first - each
007290*>    sub-paragraph sets WX-VISIB-FOUND-SW to "Y" only when it
007300*>    actually recognised and consumed the token(s).
007310      PERFORM BB071-TRY-TWO-TOKEN-SM THRU BB071-EXIT.
007320      IF WX-VISIB-FOUND-SW NOT = "Y"
007330          PERFORM BB072-TRY-ONE-TOKEN-SM-KM THRU BB072-EXIT
007340      END-IF.
007350      IF WX-VISIB-FOUND-SW NOT = "Y"
007360          PERFORM BB073-TRY-METRES THRU BB073-EXIT
007370      END-IF.
007380  BB070-EXIT.
007390      EXIT.
007400*>
007410*> Two-token US form - "3 1/2SM" (whole miles, space, fraction,
007420*> then SM).  Must be tried before the one-token form below or
007430*> the leading whole-number token would be mistaken for metres.
007440  BB071-TRY-TWO-TOKEN-SM SECTION.
007450  BB071-TRY-TWO-TOKEN-SM.
007460*>    Whole-mile token must be plain numeric - "M1/4SM" (the
007470*>    less-than form) starts with "M", not a digit, so it is
007480*>    correctly rejected here and left for BB072 to try instead.
007490      IF WX-TOKEN (WX-CURSOR) NOT NUMERIC
007500          GO TO BB071-EXIT
007510      END-IF.
007520      IF WX-CURSOR = WX-TOKEN-COUNT
007530*>        Numeric token but nothing follows it to pair with -
007540*>        cannot be the two-token form.
007550          GO TO BB071-EXIT
007560      END-IF.
007570      MOVE WX-TOKEN (WX-CURSOR + 1) TO WX-WORK-TOKEN.
007580      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
007590*>    Shortest fraction+SM is n/nSM = 4 characters.
007600      IF WX-WORK-LEN < 4
007610          GO TO BB071-EXIT
007620      END-IF.
007630      IF WX-WORK-TOKEN (WX-WORK-LEN - 1:2) NOT = "SM"
007640          GO TO BB071-EXIT
007650      END-IF.
007660*>    Strip the trailing SM (last 2 characters) and split what
007670*>    is left on the "/" into numerator and denominator.
007680      MOVE SPACES TO WX-VISIB-NUM WX-VISIB-DEN.
007690      UNSTRING WX-WORK-TOKEN (1:WX-WORK-LEN - 2) DELIMITED BY "/"
007700          INTO WX-VISIB-NUM WX-VISIB-DEN
007710      END-UNSTRING.
007720      IF WX-VISIB-DEN NOT NUMERIC OR WX-VISIB-NUM NOT NUMERIC
007730          GO TO BB071-EXIT
007740      END-IF.
007750*>    Whole-mile part is the token BEFORE the fraction - add the
007760*>    fraction (num/den) onto it for the stored decimal value.
007770      MOVE WX-TOKEN (WX-CURSOR) TO WX-VISIB-WHOLE.
007780      COMPUTE WX-VISIBILITY-SM ROUNDED =
007790          WX-VISIB-WHOLE + (WX-VISIB-NUM / WX-VISIB-DEN).
007800*>    Both tokens consumed - step the cursor on by 2.
007810      ADD 2 TO WX-CURSOR.
007820      MOVE "Y" TO WX-VISIB-FOUND-SW.
007830  BB071-EXIT.
007840      EXIT.
007850*>
007860*> One-token US/metric form - "M1/4SM", "1/2SM", "10KM" etc.
007870*> Leading "M" means "less than" (rule 3) rather than a minus
007880*> sign, tracked separately from the visibility-is-less 88.
007890  BB072-TRY-ONE-TOKEN-SM-KM SECTION.
007900  BB072-TRY-ONE-TOKEN-SM-KM.
007910      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
007920      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
007930*>    Local copy of the less-than flag, not WX-VISIB-LESS-FLAG
007940*>    itself - only committed to the real flag once we are sure
007950*>    below that this token really is an SM or KM visibility.
007960      MOVE "N" TO WX-VISIB-LESS-WORK-SW.
007970      MOVE 1 TO WX-VISIB-START.
007980      IF WX-WORK-TOKEN (1:1) = "M"
007990*>        "Less than" marker - the real value starts one
008000*>        character further in, remember that in WX-VISIB-START.
008010          MOVE "Y" TO WX-VISIB-LESS-WORK-SW
008020          MOVE 2 TO WX-VISIB-START
008030      END-IF.
008040*>    Need at least 2 more characters past the (possible) M for
008050*>    the SM/KM suffix to be present at all.
008060      IF WX-WORK-LEN < WX-VISIB-START + 2
008070          GO TO BB072-EXIT
008080      END-IF.
008090      IF WX-WORK-TOKEN (WX-WORK-LEN - 1:2) = "SM"
008100*>        Value between the optional M and the SM suffix may be
008110*>        a plain whole number or a n/n fraction - UNSTRING on
008120*>        "/" and fall back to the whole number if it does not
008130*>        split (WX-VISIB-DEN stays non-numeric in that case).
008140          MOVE SPACES TO WX-VISIB-NUM WX-VISIB-DEN
008150          UNSTRING WX-WORK-TOKEN (WX-VISIB-START:
008160                   WX-WORK-LEN - WX-VISIB-START - 1)
008170              DELIMITED BY "/"
008180              INTO WX-VISIB-NUM WX-VISIB-DEN
008190          END-UNSTRING
008200          IF WX-VISIB-DEN NUMERIC AND WX-VISIB-NUM NUMERIC
008210              COMPUTE WX-VISIBILITY-SM ROUNDED =
008220                  WX-VISIB-NUM / WX-VISIB-DEN
008230          ELSE
008240              IF WX-VISIB-NUM NUMERIC
008250                  MOVE WX-VISIB-NUM TO WX-VISIBILITY-SM
008260              END-IF
008270          END-IF
008280          MOVE WX-VISIB-LESS-WORK-SW TO WX-VISIB-LESS-FLAG
008290          ADD 1 TO WX-CURSOR
008300          MOVE "Y" TO WX-VISIB-FOUND-SW
008310      ELSE
008320          IF WX-WORK-TOKEN (WX-WORK-LEN - 1:2) = "KM"
008330*>                Kilometre form - no fraction, the digits
008340*>                between the optional M and KM are the value.
008350              MOVE WX-WORK-TOKEN (WX-VISIB-START:
008360                   WX-WORK-LEN - WX-VISIB-START - 1)
008370                   TO WX-VISIBILITY-KM
008380              MOVE WX-VISIB-LESS-WORK-SW TO WX-VISIB-LESS-FLAG
008390              ADD 1 TO WX-CURSOR
008400              MOVE "Y" TO WX-VISIB-FOUND-SW
008410          END-IF
008420      END-IF.
008430  BB072-EXIT.
008440      EXIT.
008450*>
008460*> Bare metres form - US-style 4-digit whole metres, no suffix.
008470*> Tried last because it is the least specific shape (any 4
008480*> numeric characters would otherwise match too eagerly).
008490  BB073-TRY-METRES SECTION.
008500  BB073-TRY-METRES.
008510      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
008520      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
008530      IF WX-WORK-LEN < 4
008540*>        Not even 4 characters - cannot be a 4-digit metres
008550*>        value, leave WX-VISIB-FOUND-SW "N" and give up quietly.
008560          GO TO BB073-EXIT
008570      END-IF.
008580*>    No suffix letters to test here (unlike SM/KM above) - a
008590*>    bare 4-digit numeric token IS the whole group by definition.
008600      IF WX-WORK-TOKEN (1:4) IS NUMERIC
008610          MOVE WX-WORK-TOKEN (1:4) TO WX-VISIBILITY-M
008620          ADD 1 TO WX-CURSOR
008630          MOVE "Y" TO WX-VISIB-FOUND-SW
008640      END-IF.
008650  BB073-EXIT.
008660      EXIT.
008670*>
008680*> ------------------------------------------------------------
008690*> BB080  Runway Visual Range groups, rule 4.  Zero, one, two
008700*>        or three RnnL/ddddVddddFT tokens in a row.
008710*> ------------------------------------------------------------
008720  BB080-DECODE-RVR SECTION.
008730  BB080-DECODE-RVR.
008740*>    Switch starts "Y" purely to get the first pass of the loop
008750*>    below to run - BB081 is the one that decides, each time,
008760*>    whether there is really another RVR group to take.
008770      MOVE "Y" TO WX-RVR-MORE-SW.
008780*>    Loop driven by the switch BB081 sets/clears - lets BB081
008790*>    stay a single-pass "try one RVR token" paragraph that the
008800*>    caller here just keeps calling while there is more to take.
008810      PERFORM BB081-RVR-TEST-AND-DECODE THRU BB081-EXIT
008820          UNTIL WX-RVR-MORE-SW NOT = "Y".
008830*>    WX-RVR-COUNT is the field the loader actually reads - the
008840*>    WORK-COUNT copy exists purely so BB081 has somewhere to
008850*>    tally into without touching the output record mid-scan.
008860      MOVE WX-RVR-WORK-COUNT TO WX-RVR-COUNT.
008870  BB080-EXIT.
008880      EXIT.
008890*>
008900  BB081-RVR-TEST-AND-DECODE SECTION.
008910  BB081-RVR-TEST-AND-DECODE.
008920      MOVE "N" TO WX-RVR-MORE-SW.
008930      IF WX-CURSOR > WX-TOKEN-COUNT
008940          GO TO BB081-EXIT
008950      END-IF.
008960      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
008970      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
008980*>    Shortest RVR token is RnnddddFT (6 characters with no
008990*>    approach-direction or modifier letter) - anything shorter
009000*>    cannot be an RVR group, leave it for later paragraphs.
009010      IF WX-WORK-LEN < 6
009020          GO TO BB081-EXIT
009030      END-IF.
009040      IF WX-WORK-TOKEN (1:1) NOT = "R"
009050          GO TO BB081-EXIT
009060      END-IF.
009070      IF WX-WORK-TOKEN (2:1) NOT NUMERIC
009080*>        "R" followed by a non-digit is not a runway number -
009090*>        coincidental leading R on some other group, bail out.
009100          GO TO BB081-EXIT
009110      END-IF.
009120*>    Table is 3 deep (WX-RVR-TABLE OCCURS 3 in WSWXOBS) - one
009130*>    slot per runway the station reports RVR for, rarely more
009140*>    than 2 in practice but the feed format allows up to 3.
009150      IF WX-RVR-WORK-COUNT < 3
009160          ADD 1 TO WX-RVR-WORK-COUNT
009170*>        Runway number is always 2 digits, positions 2-3.
009180          MOVE WX-WORK-TOKEN (2:2) TO
009190               WX-RVR-RUNWAY-NO (WX-RVR-WORK-COUNT)
009200*>        WX-RVR-POS tracks where we are up to in the token - it
009210*>        starts at 4 (just past the runway number) and moves on
009220*>        past each optional piece found below.
009230          MOVE 4 TO WX-RVR-POS
009240          MOVE SPACES TO WX-RVR-APPR-DIR (WX-RVR-WORK-COUNT)
009250          IF WX-WORK-TOKEN (4:1) = "L" OR "C" OR "R"
009260*>                Optional approach-direction letter (Left,
009270*>                Centre, Right) for parallel runways.
009280              MOVE WX-WORK-TOKEN (4:1) TO
009290                   WX-RVR-APPR-DIR (WX-RVR-WORK-COUNT)
009300              MOVE 5 TO WX-RVR-POS
009310          END-IF
009320          IF WX-WORK-TOKEN (WX-RVR-POS:1) = "/"
009330*>                Separator between runway-id and the RVR value
009340*>                proper - step past it, it carries no data.
009350              ADD 1 TO WX-RVR-POS
009360          END-IF
009370          MOVE SPACES TO WX-RVR-MODIFIER (WX-RVR-WORK-COUNT)
009380          IF WX-WORK-TOKEN (WX-RVR-POS:1) = "P" OR "M"
009390*>                P = more than, M = less than the 4-digit value
009400*>                that follows (RVR pegged at the sensor limit).
009410              MOVE WX-WORK-TOKEN (WX-RVR-POS:1) TO
009420                   WX-RVR-MODIFIER (WX-RVR-WORK-COUNT)
009430              ADD 1 TO WX-RVR-POS
009440          END-IF
009450*>        Lowest (or only) RVR value - always 4 digits.
009460          MOVE WX-WORK-TOKEN (WX-RVR-POS:4) TO
009470               WX-RVR-LOWEST (WX-RVR-WORK-COUNT)
009480          ADD 4 TO WX-RVR-POS
009490          MOVE ZERO TO WX-RVR-HIGHEST (WX-RVR-WORK-COUNT)
009500          IF WX-WORK-TOKEN (WX-RVR-POS:1) = "V"
009510*>                Variable RVR - a second 4-digit value follows
009520*>                the "V", leave WX-RVR-HIGHEST zero otherwise.
009530              ADD 1 TO WX-RVR-POS
009540              MOVE WX-WORK-TOKEN (WX-RVR-POS:4) TO
009550                   WX-RVR-HIGHEST (WX-RVR-WORK-COUNT)
009560          END-IF
009570      ELSE
009580*>        Table is only 3 deep - a fourth RVR group is dropped
009590*>        with a note rather than overflowing the table.
009600          DISPLAY WX006
009610      END-IF.
009620      ADD 1 TO WX-CURSOR.
009630      MOVE "Y" TO WX-RVR-MORE-SW.
009640  BB081-EXIT.
009650      EXIT.
009660*>
009670*> ------------------------------------------------------------
009680*> BB090  Present weather groups, rule 5.  Optional intensity
009690*>        (- or +), optional two-letter descriptor, a required
009700*>        two-letter phenomena code from WX-PHENOMENA-TABLE.
009710*> ------------------------------------------------------------
009720  BB090-DECODE-WX SECTION.
009730  BB090-DECODE-WX.
009740*>    Same priming trick as BB080 - forces one pass through
009750*>    BB091, which then governs the loop itself from there on.
009760      MOVE "Y" TO WX-WX-MORE-SW.
009770*>    Same try-one-then-loop shape as RVR above - BB091 clears
009780*>    the switch itself whenever the current token is not (or no
009790*>    longer looks like) a present-weather group.
009800      PERFORM BB091-WX-TEST-AND-DECODE THRU BB091-EXIT
009810          UNTIL WX-WX-MORE-SW NOT = "Y".
009820*>    Same WORK-COUNT-to-COUNT copy idiom as BB080 above.
009830      MOVE WX-WX-WORK-COUNT TO WX-WX-COUNT.
009840  BB090-EXIT.
009850      EXIT.
009860*>
009870  BB091-WX-TEST-AND-DECODE SECTION.
009880  BB091-WX-TEST-AND-DECODE.
009890      MOVE "N" TO WX-WX-MORE-SW.
009900      IF WX-CURSOR > WX-TOKEN-COUNT
009910          GO TO BB091-EXIT
009920      END-IF.
009930      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
009940      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
009950*>    WX-REMARK-POS is reused across several BB0xx paragraphs as
009960*>    a scratch "where are we up to in this token" pointer - here
009970*>    it tracks the start of the phenomena code.
009980      MOVE 1 TO WX-REMARK-POS.
009990*>    WX-REMARK-POS tracks where the phenomena code starts -
010000*>    position 1 normally, 2 past a leading intensity sign, or 3
010010*>    past a leading "VC" (in the vicinity of, not at the
010020*>    station) prefix.
010030      IF WX-WORK-TOKEN (1:1) = "-" OR "+"
010040          MOVE 2 TO WX-REMARK-POS
010050      ELSE
010060          IF WX-WORK-TOKEN (1:2) = "VC"
010070              MOVE 3 TO WX-REMARK-POS
010080          END-IF
010090      END-IF.
010100*>    Whatever is left from WX-REMARK-POS to the end of the token
010110*>    must be at least 2 characters for a phenomena code to fit -
010120*>    if not, this is not (or no longer) a weather group.
010130      IF WX-WORK-LEN - WX-REMARK-POS + 1 < 2
010140          GO TO BB091-EXIT
010150      END-IF.
010160      MOVE "N" TO WX-DESC-FOUND-SW.
010170      MOVE SPACES TO WX-DESCRIPTOR-SAVE.
010180*>    Try an optional 2-letter descriptor (MI, BC, TS etc) at the
010190*>    current position - SEARCH WX-DESCRIPTOR-ENTRY is the house
010200*>    vocabulary-lookup idiom, see WSWXTAB.
010210      SET WX-DESC-IDX TO 1.
010220      SEARCH WX-DESCRIPTOR-ENTRY
010230          AT END
010240              CONTINUE
010250          WHEN WX-DESCRIPTOR-ENTRY (WX-DESC-IDX) =
010260               WX-WORK-TOKEN (WX-REMARK-POS:2)
010270              MOVE WX-WORK-TOKEN (WX-REMARK-POS:2) TO
010280                   WX-DESCRIPTOR-SAVE
010290              MOVE "Y" TO WX-DESC-FOUND-SW
010300      END-SEARCH.
010310      IF WX-DESC-FOUND-SW = "Y"
010320*>        Descriptor matched - step past its 2 characters so the
010330*>        phenomena-code search below looks in the right place.
010340          ADD 2 TO WX-REMARK-POS
010350      END-IF.
010360*>    Whatever is left now must be EXACTLY 2 characters - the
010370*>    phenomena code itself, nothing shorter or longer fits.
010380      IF WX-WORK-LEN - WX-REMARK-POS + 1 NOT = 2
010390          GO TO BB091-EXIT
010400      END-IF.
010410      MOVE "N" TO WX-PHEN-FOUND-SW.
010420      SET WX-PHEN-IDX TO 1.
010430      SEARCH WX-PHENOMENA-ENTRY
010440          AT END
010450              CONTINUE
010460          WHEN WX-PHENOMENA-ENTRY (WX-PHEN-IDX) =
010470               WX-WORK-TOKEN (WX-REMARK-POS:2)
010480              MOVE "Y" TO WX-PHEN-FOUND-SW
010490      END-SEARCH.
010500*>   No recognised phenomena code - rule 5 says drop the group
010510*>   silently but still step the cursor past it.
010520      IF WX-PHEN-FOUND-SW = "Y"
010530          IF WX-WX-WORK-COUNT < 3
010540              ADD 1 TO WX-WX-WORK-COUNT
010550              MOVE SPACES TO WX-WX-INTENSITY (WX-WX-WORK-COUNT)
010560              IF WX-WORK-TOKEN (1:1) = "-" OR "+"
010570                  MOVE WX-WORK-TOKEN (1:1) TO
010580                       WX-WX-INTENSITY (WX-WX-WORK-COUNT)
010590              END-IF
010600              MOVE SPACES TO WX-WX-DESCRIPTOR (WX-WX-WORK-COUNT)
010610              IF WX-DESC-FOUND-SW = "Y"
010620                  MOVE WX-DESCRIPTOR-SAVE TO
010630                       WX-WX-DESCRIPTOR (WX-WX-WORK-COUNT)
010640              END-IF
010650              MOVE WX-WORK-TOKEN (WX-REMARK-POS:2) TO
010660                   WX-WX-PHENOMENA (WX-WX-WORK-COUNT)
010670          ELSE
010680*>                Table is only 3 deep - same drop-with-a-note
010690*>                treatment as the RVR table-full case above.
010700              DISPLAY WX007
010710          END-IF
010720      END-IF.
010730      ADD 1 TO WX-CURSOR.
010740      MOVE "Y" TO WX-WX-MORE-SW.
010750  BB091-EXIT.
010760      EXIT.
010770*>
010780*> ------------------------------------------------------------
010790*> BB100  Sky condition groups, rule 6.  FEW/SCT/BKN/OVC/VV
010800*>        plus three-digit height in hundreds of feet, or the
010810*>        bare contractions SKC/CLR/NSC with no height.
010820*> ------------------------------------------------------------
010830  BB100-DECODE-SKY SECTION.
010840  BB100-DECODE-SKY.
010850*>    Same priming trick again - BB101 is both the test for "is
010860*>    there a sky group here" and the decoder, driven by its own
010870*>    switch so this wrapper stays a one-line loop.
010880      MOVE "Y" TO WX-SKY-MORE-SW.
010890      PERFORM BB101-SKY-TEST-AND-DECODE THRU BB101-EXIT
010900          UNTIL WX-SKY-MORE-SW NOT = "Y".
010910*>    Up to 6 layers can be decoded (table widened from 4 to 6 -
010920*>    see the 08/02/11 change log entry in WSWXOBS) before a
010930*>    7th is silently dropped by the WX-SKY-WORK-COUNT < 6 guard.
010940*>    Same WORK-COUNT-to-COUNT copy idiom again.
010950      MOVE WX-SKY-WORK-COUNT TO WX-SKY-COUNT.
010960  BB100-EXIT.
010970      EXIT.
010980*>
010990  BB101-SKY-TEST-AND-DECODE SECTION.
011000  BB101-SKY-TEST-AND-DECODE.
011010      MOVE "N" TO WX-SKY-MORE-SW.
011020      IF WX-CURSOR > WX-TOKEN-COUNT
011030          GO TO BB101-EXIT
011040      END-IF.
011050      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
011060      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
011070*>    Shortest sky token is the 3-letter bare contraction (SKC,
011080*>    CLR, NSC) - anything under 3 cannot be a sky group.
011090      IF WX-WORK-LEN < 3
011100          GO TO BB101-EXIT
011110      END-IF.
011120*>   VV is a two letter code run straight into its height - does
011130*>   not go through the three letter contraction table.
011140      IF WX-WORK-TOKEN (1:2) = "VV" AND WX-WORK-LEN = 5
011150*>        VV + 3 digit height = 5 characters total, so length 5
011160*>        plus the numeric test below is enough to confirm it.
011170          IF WX-WORK-TOKEN (3:3) IS NUMERIC
011180              AND WX-SKY-WORK-COUNT < 6
011190              ADD 1 TO WX-SKY-WORK-COUNT
011200*>                Stored padded to 3 characters like the named
011210*>                contractions, so the table column is uniform.
011220              MOVE "VV " TO WX-SKY-CONTR (WX-SKY-WORK-COUNT)
011230              MOVE WX-WORK-TOKEN (3:3) TO
011240                   WX-SKY-HEIGHT (WX-SKY-WORK-COUNT)
011250              MOVE SPACES TO WX-SKY-MODIFIER (WX-SKY-WORK-COUNT)
011260              MOVE WX-SKY-WORK-COUNT TO WX-SKY-COUNT
011270              MOVE "Y" TO WX-SKY-MORE-SW
011280          END-IF
011290          ADD 1 TO WX-CURSOR
011300          GO TO BB101-EXIT
011310      END-IF.
011320*>    Not VV - test the first 3 characters against the named
011330*>    contraction vocabulary (SKC/CLR/NSC/FEW/SCT/BKN/OVC) in
011340*>    WSWXTAB before deciding which of the two shapes below
011350*>    (bare or with-height) this token is.
011360      SET WX-SKY-IDX TO 1.
011370      SEARCH WX-SKY-CONTR-ENTRY
011380          AT END
011390*>                Not a recognised contraction at all - leave the
011400*>                token for BB140's remarks-tail scan.
011410              GO TO BB101-EXIT
011420          WHEN WX-SKY-CONTR-ENTRY (WX-SKY-IDX)
011430              = WX-WORK-TOKEN (1:3)
011440              CONTINUE
011450      END-SEARCH.
011460*>   bare contraction, no height - SKC, CLR, NSC.
011470      IF WX-WORK-LEN = 3
011480          IF WX-SKY-WORK-COUNT < 6
011490              ADD 1 TO WX-SKY-WORK-COUNT
011500              MOVE WX-WORK-TOKEN (1:3) TO
011510                   WX-SKY-CONTR (WX-SKY-WORK-COUNT)
011520*>                No height applies to these - store zero.
011530              MOVE ZERO TO WX-SKY-HEIGHT (WX-SKY-WORK-COUNT)
011540              MOVE SPACES TO WX-SKY-MODIFIER (WX-SKY-WORK-COUNT)
011550              MOVE WX-SKY-WORK-COUNT TO WX-SKY-COUNT
011560              MOVE "Y" TO WX-SKY-MORE-SW
011570          END-IF
011580          ADD 1 TO WX-CURSOR
011590          GO TO BB101-EXIT
011600      END-IF.
011610*>   layer with height - FEW/SCT/BKN/OVC plus three digit height
011620*>   and an optional cloud-type modifier (CB, TCU).
011630      IF WX-WORK-LEN >= 6
011640*>        Positions 4-6 must be the numeric height in hundreds
011650*>        of feet for this to be the with-height shape.
011660          IF WX-WORK-TOKEN (4:3) IS NUMERIC
011670              AND WX-SKY-WORK-COUNT < 6
011680              ADD 1 TO WX-SKY-WORK-COUNT
011690              MOVE WX-WORK-TOKEN (1:3) TO
011700                   WX-SKY-CONTR (WX-SKY-WORK-COUNT)
011710              MOVE WX-WORK-TOKEN (4:3) TO
011720                   WX-SKY-HEIGHT (WX-SKY-WORK-COUNT)
011730              MOVE SPACES TO WX-SKY-MODIFIER (WX-SKY-WORK-COUNT)
011740              IF WX-WORK-LEN > 6
011750*>                    CB (cumulonimbus) or TCU (towering
011760*>                    cumulus) tacked on after the height digits.
011770                  MOVE WX-WORK-TOKEN (7:WX-WORK-LEN - 6) TO
011780                       WX-SKY-MODIFIER (WX-SKY-WORK-COUNT)
011790              END-IF
011800              MOVE WX-SKY-WORK-COUNT TO WX-SKY-COUNT
011810              MOVE "Y" TO WX-SKY-MORE-SW
011820              ADD 1 TO WX-CURSOR
011830          END-IF
011840      END-IF.
011850  BB101-EXIT.
011860      EXIT.
011870*>
011880*> ------------------------------------------------------------
011890*> BB110  Temperature/dewpoint group, rule 7.  ssS/ssM-prefixed
011900*>        whole-degree pair separated by a slash, either side
011910*>        may be absent (PRESENT flags carry that).
011920*> ------------------------------------------------------------
011930  BB110-DECODE-TEMP-DEWPOINT SECTION.
011940  BB110-DECODE-TEMP-DEWPOINT.
011950      IF WX-CURSOR > WX-TOKEN-COUNT
011960          GO TO BB110-EXIT
011970      END-IF.
011980      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
011990      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
012000*>    Shortest possible group is "/nn" (temp side absent, 2
012010*>    digit dewpoint) - anything shorter cannot be this group.
012020      IF WX-WORK-LEN < 3
012030          GO TO BB110-EXIT
012040      END-IF.
012050      MOVE 1 TO WX-TEMP-SLASH-POS.
012060      PERFORM ZZ050-FIND-SLASH THRU ZZ050-EXIT.
012070      IF WX-TEMP-SLASH-POS = 0
012080*>        No slash at all - this token is not the temp/dewpoint
012090*>        group, leave it for the altimeter/QNH group to try.
012100          GO TO BB110-EXIT
012110      END-IF.
012120      IF WX-TEMP-SLASH-POS > 1
012130*>        Something precedes the slash - temperature side present.
012140          PERFORM BB111-TEMP-SIDE THRU BB111-EXIT
012150      END-IF.
012160      IF WX-WORK-LEN > WX-TEMP-SLASH-POS
012170*>        Something follows the slash - dewpoint side present.
012180          PERFORM BB112-DEW-SIDE THRU BB112-EXIT
012190      END-IF.
012200*>    Cursor steps on once regardless of which side(s) were
012210*>    present - the PRESENT flags, not the cursor, are what
012220*>    record an absent half for the loader.
012230      ADD 1 TO WX-CURSOR.
012240  BB110-EXIT.
012250      EXIT.
012260*>
012270*> Temperature side - everything before the slash.  Leading "M"
012280*> (minus, METAR never uses a plain "-" sign) flips the sign
012290*> after the digits are moved in, rather than before, because
012300*> WX-TEMPERATURE-C has no room for a sign character of its own.
012310  BB111-TEMP-SIDE SECTION.
012320  BB111-TEMP-SIDE.
012330      MOVE "N" TO WX-TEMP-SIGN-M.
012340*>    Copy just the part before the slash into the shared
012350*>    WX-TEMP-WORK scratch field - BB112 does the mirror copy
012360*>    for the part after the slash using the same field.
012370      MOVE WX-WORK-TOKEN (1:WX-TEMP-SLASH-POS - 1)
012380           TO WX-TEMP-WORK.
012390      IF WX-TEMP-WORK (1:1) = "M"
012400          MOVE "Y" TO WX-TEMP-SIGN-M
012410      END-IF.
012420      IF WX-TEMP-SIGN-M = "Y"
012430*>        Skip the "M" itself - digits run from position 2 to
012440*>        one short of the slash.
012450          IF WX-TEMP-WORK (2:WX-TEMP-SLASH-POS - 2) IS NUMERIC
012460              MOVE WX-TEMP-WORK (2:WX-TEMP-SLASH-POS - 2) TO
012470                   WX-TEMPERATURE-C
012480              COMPUTE WX-TEMPERATURE-C = WX-TEMPERATURE-C * -1
012490              MOVE "Y" TO WX-TEMP-PRESENT-FLAG
012500          END-IF
012510      ELSE
012520          IF WX-TEMP-WORK (1:WX-TEMP-SLASH-POS - 1) IS NUMERIC
012530              MOVE WX-TEMP-WORK (1:WX-TEMP-SLASH-POS - 1) TO
012540                   WX-TEMPERATURE-C
012550              MOVE "Y" TO WX-TEMP-PRESENT-FLAG
012560          END-IF
012570      END-IF.
012580  BB111-EXIT.
012590      EXIT.
012600*>
012610*> Dewpoint side - mirror image of BB111, everything after the
012620*> slash.  Length is worked from WX-WORK-LEN back to the slash
012630*> position rather than a fixed offset, since the temperature
012640*> side (and hence the slash position) is variable width.
012650  BB112-DEW-SIDE SECTION.
012660  BB112-DEW-SIDE.
012670      MOVE "N" TO WX-TEMP-SIGN-M.
012680*>    Everything from one past the slash to the end of the token
012690*>    is the dewpoint side - length is computed off
012700*>    WX-TEMP-SLASH-POS rather than a fixed offset since the
012710*>    temperature side in front of it can be 0, 2 or 3 characters
012720*>    wide (absent, plain, or "M"-prefixed).
012730      MOVE WX-WORK-TOKEN (WX-TEMP-SLASH-POS + 1:
012740           WX-WORK-LEN - WX-TEMP-SLASH-POS) TO WX-TEMP-WORK.
012750      IF WX-TEMP-WORK (1:1) = "M"
012760          MOVE "Y" TO WX-TEMP-SIGN-M
012770      END-IF.
012780      IF WX-TEMP-SIGN-M = "Y"
012790          IF WX-TEMP-WORK (2:WX-WORK-LEN - WX-TEMP-SLASH-POS - 1)
012800                  IS NUMERIC
012810              MOVE WX-TEMP-WORK
012820                   (2:WX-WORK-LEN - WX-TEMP-SLASH-POS - 1)
012830                   TO WX-DEWPOINT-C
012840              COMPUTE WX-DEWPOINT-C = WX-DEWPOINT-C * -1
012850              MOVE "Y" TO WX-DEW-PRESENT-FLAG
012860          END-IF
012870      ELSE
012880          IF WX-TEMP-WORK (1:WX-WORK-LEN - WX-TEMP-SLASH-POS)
012890                  IS NUMERIC
012900              MOVE WX-TEMP-WORK
012910                   (1:WX-WORK-LEN - WX-TEMP-SLASH-POS)
012920                   TO WX-DEWPOINT-C
012930              MOVE "Y" TO WX-DEW-PRESENT-FLAG
012940          END-IF
012950      END-IF.
012960  BB112-EXIT.
012970      EXIT.
012980*>
012990*> ------------------------------------------------------------
013000*> BB120  Altimeter (Axxxx inHg) or QNH (Qxxxx hPa), rule 8.
013010*>        QNH is converted to inches of mercury for the main
013020*>        pressure field and also kept as hPa.
013030*> ------------------------------------------------------------
013040  BB120-DECODE-ALTIMETER SECTION.
013050  BB120-DECODE-ALTIMETER.
013060      IF WX-CURSOR > WX-TOKEN-COUNT
013070          GO TO BB120-EXIT
013080      END-IF.
013090*>    No length check here (unlike most BB0xx groups) - the
013100*>    numeric test on positions 1-5 below does double duty as
013110*>    both the shape test and the length test.
013120      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
013130*>    Letter-plus-4-digits group is always exactly 5 characters -
013140*>    test that positions 1-5 are NOT wholly numeric first, which
013150*>    rules out a stray 5-digit token before we trust the
013160*>    REDEFINES letter/digits split below.
013170      IF WX-WORK-TOKEN (1:5) NOT NUMERIC
013180          MOVE WX-WORK-TOKEN (1:5) TO WX-ALTIM-WORK
013190      ELSE
013200          GO TO BB120-EXIT
013210      END-IF.
013220      IF WX-ALTIM-LETTER = "A"
013230          IF WX-ALTIM-DIGITS IS NUMERIC
013240*>                Altimeter digits are already inches of mercury
013250*>                times 100 - divide back down to xx.xx.
013260              COMPUTE WX-PRESSURE-INHG ROUNDED =
013270                  WX-ALTIM-DIGITS / 100
013280              MOVE "Y" TO WX-PRESS-PRESENT-FLAG
013290              ADD 1 TO WX-CURSOR
013300          END-IF
013310      ELSE
013320          IF WX-ALTIM-LETTER = "Q"
013330              IF WX-ALTIM-DIGITS IS NUMERIC
013340*>                    QNH digits are already whole hectopascals -
013350*>                    store as-is, then convert to inHg using the
013360*>                    standard hPa-to-inHg factor for the main
013370*>                    pressure field so both units are available.
013380                  MOVE WX-ALTIM-DIGITS TO WX-PRESSURE-HPA
013390                  MOVE "Y" TO WX-PRESS-HPA-FLAG
013400                  COMPUTE WX-PRESSURE-INHG ROUNDED =
013410                      WX-ALTIM-DIGITS * 0.02953
013420                  MOVE "Y" TO WX-PRESS-PRESENT-FLAG
013430                  ADD 1 TO WX-CURSOR
013440              END-IF
013450          END-IF
013460      END-IF.
013470  BB120-EXIT.
013480      EXIT.
013490*>
013500*> ------------------------------------------------------------
013510*> BB130  BECMG trend group, rule 12 - carried verbatim as
013520*>        text, we do not attempt to decode the forecast part.
013530*> ------------------------------------------------------------
013540  BB130-DECODE-BECMG SECTION.
013550  BB130-DECODE-BECMG.
013560      IF WX-CURSOR > WX-TOKEN-COUNT
013570          GO TO BB130-EXIT
013580      END-IF.
013590*>    BECMG itself is the only thing we test for - TEMPO (the
013600*>    other trend indicator) is not in this feed's reports, so
013610*>    it is left to fall through into BB140 as unrecognised text.
013620      IF WX-TOKEN (WX-CURSOR) NOT = "BECMG"
013630          GO TO BB130-EXIT
013640      END-IF.
013650      MOVE SPACES TO WX-BECOMING-TEXT.
013660*>    Blanked first so trailing bytes from a shorter BECMG text
013670*>    on a previous report do not leak into this one.
013680      MOVE 1 TO WX-REMARK-POS.
013690*>    WX-REMARK-POS is reused here as the next free column in
013700*>    WX-BECOMING-TEXT, not a token offset - copy tokens in
013710*>    until RMK (start of the separate remarks section) or end
013720*>    of the report, whichever comes first.
013730      PERFORM BB131-COPY-BECMG-WORD THRU BB131-EXIT
013740          UNTIL WX-CURSOR > WX-TOKEN-COUNT
013750             OR WX-TOKEN (WX-CURSOR) = "RMK".
013760  BB130-EXIT.
013770      EXIT.
013780*>
013790  BB131-COPY-BECMG-WORD SECTION.
013800  BB131-COPY-BECMG-WORD.
013810      IF WX-REMARK-POS > 1
013820*>        Not the first word copied in - insert a single space
013830*>        ahead of it so the words do not run together.
013840          MOVE " " TO WX-BECOMING-TEXT (WX-REMARK-POS:1)
013850          ADD 1 TO WX-REMARK-POS
013860      END-IF.
013870      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
013880      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
013890*>    128 is the width of WX-BECOMING-TEXT - guard against
013900*>    running past the end of the field on an unusually long
013910*>    trend group rather than let COBOL truncate silently mid
013920*>    MOVE (it would still truncate, but the guard keeps the
013930*>    stored text whole rather than half a word).
013940      IF WX-REMARK-POS + WX-WORK-LEN - 1 NOT > 128
013950          MOVE WX-WORK-TOKEN (1:WX-WORK-LEN) TO
013960               WX-BECOMING-TEXT (WX-REMARK-POS:WX-WORK-LEN)
013970          ADD WX-WORK-LEN TO WX-REMARK-POS
013980      END-IF.
013990      ADD 1 TO WX-CURSOR.
014000  BB131-EXIT.
014010      EXIT.
014020*>
014030*> ------------------------------------------------------------
014040*> BB140  Remainder of the report - NOSIG flag, precise temp/
014050*>        dewpoint remarks group (rule 9), obscuration-plus-
014060*>        height pairs (rule 10).  Runs to end of tokens, never
014070*>        raises an error for a report that simply stops short
014080*>        (rule 15).
014090*> ------------------------------------------------------------
014100  BB140-DECODE-REMARKS-TAIL SECTION.
014110  BB140-DECODE-REMARKS-TAIL.
014120      PERFORM BB141-REMARKS-ONE-TOKEN THRU BB141-EXIT
014130          UNTIL WX-CURSOR > WX-TOKEN-COUNT.
014140  BB140-EXIT.
014150      EXIT.
014160*>
014170*> One token at a time to end of report - most tokens here match
014180*> none of the three special shapes below and are simply skipped,
014190*> which is what rule 15's "tolerant of unrecognised trailing
014200*> material" really means in code.
014210*> Tries the three recognised remarks shapes in turn, most
014220*> specific first (exact word, then exact length, then exact
014230*> length again) - whatever does not match any of the three is
014240*> simply left unconsumed and the cursor steps past it anyway.
014250  BB141-REMARKS-ONE-TOKEN SECTION.
014260  BB141-REMARKS-ONE-TOKEN.
014270      MOVE WX-TOKEN (WX-CURSOR) TO WX-WORK-TOKEN.
014280      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
014290      IF WX-WORK-TOKEN = "NOSIG"
014300*>        No significant change expected - rule 11, a simple flag
014310*>        with no further data to carry.
014320          MOVE "Y" TO WX-NOSIG-FLAG
014330          ADD 1 TO WX-CURSOR
014340          GO TO BB141-EXIT
014350      END-IF.
014360      IF WX-WORK-LEN = 9
014370*>        Precise temp/dewpoint remark is always exactly 9
014380*>        characters (Tsntttsnddd) when both halves are present -
014390*>        leading "T" confirms the shape before BB142 parses it.
014400          IF WX-WORK-TOKEN (1:1) = "T"
014410              PERFORM BB142-PRECISE-TEMP-DEW THRU BB142-EXIT
014420              GO TO BB141-EXIT
014430          END-IF
014440      END-IF.
014450      IF WX-WORK-LEN = 2
014460*>        Candidate obscuration code - rule 10 is a bare 2-letter
014470*>        code (BR, FG, HZ etc) that only makes sense once we
014480*>        also see the following height token, so the code is
014490*>        just matched against the vocabulary here and the
014500*>        actual consuming happens in BB143.
014510          SET WX-OBSC-IDX TO 1
014520          SEARCH WX-OBSC-ENTRY
014530              AT END
014540                  CONTINUE
014550              WHEN WX-OBSC-ENTRY (WX-OBSC-IDX)
014560                  = WX-WORK-TOKEN (1:2)
014570                  PERFORM BB143-OBSCURATION-HEIGHT THRU BB143-EXIT
014580          END-SEARCH
014590      END-IF.
014600      ADD 1 TO WX-CURSOR.
014610  BB141-EXIT.
014620      EXIT.
014630*>
014640*> Precise remarks group - Tsnttt'sndddd, t = tenths of a degree,
014650*> s = 0 plus or 1 minus.  Temperature side is always present,
014660*> dewpoint side is only present when the group is the full 9
014670*> characters with both halves populated.
014680  BB142-PRECISE-TEMP-DEW SECTION.
014690  BB142-PRECISE-TEMP-DEW.
014700*>    Temperature side - sign digit at position 2, three tenths-
014710*>    of-a-degree digits at positions 3-5.  Test positions 2-5
014720*>    together as numeric before trusting either half.
014730      IF WX-WORK-TOKEN (2:4) IS NUMERIC
014740          COMPUTE WX-TEMP-PRECISE-C = WX-WORK-TOKEN (3:3) / 10
014750          IF WX-WORK-TOKEN (2:1) = "1"
014760*>                Sign digit 1 = below zero.
014770              COMPUTE WX-TEMP-PRECISE-C = WX-TEMP-PRECISE-C * -1
014780          END-IF
014790          MOVE "Y" TO WX-TEMP-PREC-FLAG
014800      END-IF.
014810*>    Dewpoint side - same shape, 4 positions further along
014820*>    (sign at 6, digits at 7-9).  Left at spaces/zero when this
014830*>    test fails, the 9-character group can still carry just the
014840*>    temperature half with a dewpoint sign/digits of all zeros.
014850      IF WX-WORK-TOKEN (6:4) IS NUMERIC
014860          COMPUTE WX-DEW-PRECISE-C = WX-WORK-TOKEN (7:3) / 10
014870          IF WX-WORK-TOKEN (6:1) = "1"
014880              COMPUTE WX-DEW-PRECISE-C = WX-DEW-PRECISE-C * -1
014890          END-IF
014900          MOVE "Y" TO WX-DEW-PREC-FLAG
014910      END-IF.
014920  BB142-EXIT.
014930      EXIT.
014940*>
014950*> Obscuration code (current token) plus the following token, when
014960*> it is a FEW/SCT/BKN/OVC layer with a three digit height - rule
014970*> 10 is two tokens, both consumed, into one sky-table slot.
014980  BB143-OBSCURATION-HEIGHT SECTION.
014990  BB143-OBSCURATION-HEIGHT.
015000      IF WX-CURSOR >= WX-TOKEN-COUNT
015010*>        Obscuration code is the last token in the report - no
015020*>        following token to peek at, nothing more to do.
015030          GO TO BB143-EXIT
015040      END-IF.
015050*>    Peek at WX-CURSOR + 1 without moving the cursor itself yet
015060*>    - only commit to consuming it once the shape test below
015070*>    confirms it really is the matching height token.
015080      MOVE WX-TOKEN (WX-CURSOR + 1) TO WX-WORK-TOKEN.
015090      PERFORM ZZ030-FIND-TOKEN-LENGTH THRU ZZ030-EXIT.
015100*>    Shortest valid following token is a 3-letter contraction
015110*>    plus 3 digit height = 6 characters.
015120      IF WX-WORK-LEN < 6
015130          GO TO BB143-EXIT
015140      END-IF.
015150      IF WX-WORK-TOKEN (1:3) NOT = "FEW" AND NOT = "SCT"
015160              AND NOT = "BKN" AND NOT = "OVC"
015170*>            Following token is not a sky-layer contraction -
015180*>            the obscuration code stands alone, leave it
015190*>            unconsumed for BB141's normal skip-and-advance.
015200          GO TO BB143-EXIT
015210      END-IF.
015220      IF WX-WORK-TOKEN (4:3) NOT NUMERIC
015230          GO TO BB143-EXIT
015240      END-IF.
015250      IF WX-SKY-WORK-COUNT < 6
015260          ADD 1 TO WX-SKY-WORK-COUNT
015270          MOVE SPACES TO WX-SKY-CONTR (WX-SKY-WORK-COUNT)
015280*>        Store the ORIGINAL obscuration code (not the FEW/SCT/
015290*>        BKN/OVC word) as the sky-contraction value - the two-
015300*>        token pair decodes to a single layer keyed on the
015310*>        obscuration code, per rule 10.
015320          MOVE WX-TOKEN (WX-CURSOR) TO
015330               WX-SKY-CONTR (WX-SKY-WORK-COUNT)
015340          MOVE WX-WORK-TOKEN (4:3) TO
015350               WX-SKY-HEIGHT (WX-SKY-WORK-COUNT)
015360          MOVE SPACES TO WX-SKY-MODIFIER (WX-SKY-WORK-COUNT)
015370          MOVE WX-SKY-WORK-COUNT TO WX-SKY-COUNT
015380*>        Both tokens consumed - step the cursor past the second
015390*>        one here, BB141 steps past the first one as usual.
015400          ADD 1 TO WX-CURSOR
015410      END-IF.
015420  BB143-EXIT.
015430      EXIT.
015440*>
015450*> ------------------------------------------------------------
015460*> BB900  Write the completed decoded observation.
015470*> ------------------------------------------------------------
015480*> Last paragraph in the per-report chain - by the time we get
015490*> here every BB0xx group that is going to fire on this report
015500*> already has, whether it found anything or not.
015510  BB900-WRITE-OUTPUT-RECORD SECTION.
015520  BB900-WRITE-OUTPUT-RECORD.
015530*>    WX-DECODED-OBSERVATION (WORKING-STORAGE) moved to the FD
015540*>    record before WRITE - standard house practice, nothing is
015550*>    ever WRITTEN straight out of working storage.
015560      MOVE WX-DECODED-OBSERVATION TO WX-OUTPUT-RECORD.
015570      WRITE WX-OUTPUT-RECORD.
015580      IF WX-OUT-STATUS NOT = "00"
015590*>        A write failure here (disk full being the likely
015600*>        cause) is noted but does not stop the run - later
015610*>        reports may still land fine once space is freed.
015620          DISPLAY WX003 WX-OUT-STATUS
015630      ELSE
015640          ADD 1 TO WX-RECS-OUT
015650      END-IF.
015660  BB900-EXIT.
015670      EXIT.
015680*>
015690*> ------------------------------------------------------------
015700*> ZZ010-ZZ050  General purpose utility paragraphs - token and
015710*> line length by backward scan (no FUNCTION LENGTH in this
015720*> shop's standard), digit-width test for wind speed/gust, and
015730*> the slash-finder used by the temperature/dewpoint group.
015740*> ------------------------------------------------------------
015750*> 256 matches WX-METAR-LINE-WS's declared width exactly - keep
015760*> the two in step if that field is ever widened.
015770  ZZ020-FIND-LINE-LENGTH SECTION.
015780  ZZ020-FIND-LINE-LENGTH.
015790*>    Start at the full 256-byte width and scan backwards one
015800*>    character at a time until a non-space is found - simplest
015810*>    way to find the true length of a trailing-space-padded
015820*>    LINE SEQUENTIAL record without FUNCTION LENGTH.
015830      MOVE 256 TO WX-LINE-LENGTH.
015840      PERFORM ZZ021-BACK-SCAN-LINE THRU ZZ021-EXIT
015850          UNTIL WX-LINE-LENGTH = ZERO
015860             OR WX-METAR-LINE-WS (WX-LINE-LENGTH:1) NOT = SPACE.
015870  ZZ020-EXIT.
015880      EXIT.
015890*>
015900*> One step of the backward scan - kept as its own tiny section
015910*> purely so ZZ020's PERFORM ... UNTIL reads as one line rather
015920*> than an inline loop (house style has no inline PERFORM).
015930  ZZ021-BACK-SCAN-LINE SECTION.
015940  ZZ021-BACK-SCAN-LINE.
015950      SUBTRACT 1 FROM WX-LINE-LENGTH.
015960  ZZ021-EXIT.
015970      EXIT.
015980*>
015990*> Called from almost every BB0xx paragraph before it looks at
016000*> WX-WORK-TOKEN - cheap enough (20 bytes, not 256) that there
016010*> is no benefit caching the result between calls.
016020  ZZ030-FIND-TOKEN-LENGTH SECTION.
016030  ZZ030-FIND-TOKEN-LENGTH.
016040*>    Same backward-scan idiom as ZZ020, over the 20-byte token
016050*>    work area instead of the full line.
016060      MOVE 20 TO WX-WORK-LEN.
016070      PERFORM ZZ031-BACK-SCAN-TOKEN THRU ZZ031-EXIT
016080          UNTIL WX-WORK-LEN = ZERO
016090             OR WX-WORK-TOKEN (WX-WORK-LEN:1) NOT = SPACE.
016100  ZZ030-EXIT.
016110      EXIT.
016120*>
016130*> Same idiom as ZZ021, one character at a time, over the token
016140*> work area instead of the whole line.
016150  ZZ031-BACK-SCAN-TOKEN SECTION.
016160  ZZ031-BACK-SCAN-TOKEN.
016170      SUBTRACT 1 FROM WX-WORK-LEN.
016180  ZZ031-EXIT.
016190      EXIT.
016200*>
016210*> Digit-width test - used for wind speed and gust sub-fields,
016220*> which are two digits unless a third digit follows.
016230*> Shared by both the wind-speed and wind-gust sub-fields in
016240*> BB060 - kept as one paragraph rather than duplicated logic in
016250*> each caller, since the 2-or-3-digit rule is identical either
016260*> way.
016270  ZZ040-TEST-DIGIT-WIDTH SECTION.
016280  ZZ040-TEST-DIGIT-WIDTH.
016290      MOVE 2 TO WX-DIGIT-WIDTH.
016300*>    WX-TEST-START is set by the caller to the first digit of
016310*>    the sub-field - look one character past the 2-digit case
016320*>    and widen to 3 only if it is itself numeric.
016330      IF WX-WORK-TOKEN (WX-TEST-START + 2:1) IS NUMERIC
016340          MOVE 3 TO WX-DIGIT-WIDTH
016350      END-IF.
016360  ZZ040-EXIT.
016370      EXIT.
016380*>
016390*> Slash-finder - leaves WX-TEMP-SLASH-POS zero when no slash
016400*> is present in the current temperature/dewpoint token.
016410  ZZ050-FIND-SLASH SECTION.
016420  ZZ050-FIND-SLASH.
016430      MOVE 1 TO WX-TEMP-SLASH-POS.
016440      PERFORM ZZ051-SCAN-FOR-SLASH THRU ZZ051-EXIT
016450          UNTIL WX-TEMP-SLASH-POS > WX-WORK-LEN
016460             OR WX-WORK-TOKEN (WX-TEMP-SLASH-POS:1) = "/".
016470*>    Scan ran off the end of the token without finding a slash -
016480*>    zero signals "no slash" back to the caller (BB110).
016490      IF WX-TEMP-SLASH-POS > WX-WORK-LEN
016500          MOVE ZERO TO WX-TEMP-SLASH-POS
016510      END-IF.
016520  ZZ050-EXIT.
016530      EXIT.
016540*>
016550*> Forward scan this time, not backward - we are hunting for the
016560*> "/" separator from the front of the token, not trimming
016570*> trailing spaces off the back of it.
016580  ZZ051-SCAN-FOR-SLASH SECTION.
016590  ZZ051-SCAN-FOR-SLASH.
016600      ADD 1 TO WX-TEMP-SLASH-POS.
016610  ZZ051-EXIT.
016620      EXIT.
016630*>
