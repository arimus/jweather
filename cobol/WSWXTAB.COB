000100*>****************************************************
000110*>  WSWXTAB  -  Fixed decode vocabulary tables for the
000120*>              METAR batch decode suite.
000130*>
000140*>  Built the same way wsnames.cob builds File-Defs -
000150*>  a literal VALUE list redefined as an OCCURS table
000160*>  so BB0nn paragraphs can SEARCH it by index.
000170*>****************************************************
000180*> 14/03/85 rjh - Created.
000190*> 19/07/91 rjh - Added obscuration code table, BB140
000200*>                needed its own short list.
000210*> 11/01/99 klm - Y2K review - no date fields, no chg.
000220*>****************************************************
000230*>
000240 01  WX-DESCRIPTOR-LIST.
000250     03  FILLER            PIC X(2) VALUE "MI".
000260     03  FILLER            PIC X(2) VALUE "PR".
000270     03  FILLER            PIC X(2) VALUE "BC".
000280     03  FILLER            PIC X(2) VALUE "DR".
000290     03  FILLER            PIC X(2) VALUE "BL".
000300     03  FILLER            PIC X(2) VALUE "SH".
000310     03  FILLER            PIC X(2) VALUE "TS".
000320     03  FILLER            PIC X(2) VALUE "FZ".
000330 01  WX-DESCRIPTOR-TABLE REDEFINES WX-DESCRIPTOR-LIST.
000340     03  WX-DESCRIPTOR-ENTRY
000350                           OCCURS 8 TIMES
000360                           INDEXED BY WX-DESC-IDX
000370                           PIC X(2).
000380*>
000390 01  WX-PHENOMENA-LIST.
000400     03  FILLER            PIC X(2) VALUE "DZ".
000410     03  FILLER            PIC X(2) VALUE "RA".
000420     03  FILLER            PIC X(2) VALUE "SN".
000430     03  FILLER            PIC X(2) VALUE "SG".
000440     03  FILLER            PIC X(2) VALUE "IC".
000450     03  FILLER            PIC X(2) VALUE "PL".
000460     03  FILLER            PIC X(2) VALUE "GR".
000470     03  FILLER            PIC X(2) VALUE "GS".
000480     03  FILLER            PIC X(2) VALUE "UP".
000490     03  FILLER            PIC X(2) VALUE "BR".
000500     03  FILLER            PIC X(2) VALUE "FG".
000510     03  FILLER            PIC X(2) VALUE "FU".
000520     03  FILLER            PIC X(2) VALUE "VA".
000530     03  FILLER            PIC X(2) VALUE "DU".
000540     03  FILLER            PIC X(2) VALUE "SA".
000550     03  FILLER            PIC X(2) VALUE "HZ".
000560     03  FILLER            PIC X(2) VALUE "PY".
000570     03  FILLER            PIC X(2) VALUE "PO".
000580     03  FILLER            PIC X(2) VALUE "SQ".
000590     03  FILLER            PIC X(2) VALUE "FC".
000600     03  FILLER            PIC X(2) VALUE "SS".
000610     03  FILLER            PIC X(2) VALUE "DS".
000620 01  WX-PHENOMENA-TABLE REDEFINES WX-PHENOMENA-LIST.
000630     03  WX-PHENOMENA-ENTRY
000640                           OCCURS 22 TIMES
000650                           INDEXED BY WX-PHEN-IDX
000660                           PIC X(2).
000670*>
000680 01  WX-OBSCURATION-LIST.
000690     03  FILLER            PIC X(2) VALUE "BR".
000700     03  FILLER            PIC X(2) VALUE "FG".
000710     03  FILLER            PIC X(2) VALUE "FU".
000720     03  FILLER            PIC X(2) VALUE "VA".
000730     03  FILLER            PIC X(2) VALUE "DU".
000740     03  FILLER            PIC X(2) VALUE "SA".
000750     03  FILLER            PIC X(2) VALUE "HZ".
000760     03  FILLER            PIC X(2) VALUE "PY".
000770 01  WX-OBSCURATION-TABLE REDEFINES WX-OBSCURATION-LIST.
000780     03  WX-OBSC-ENTRY     OCCURS 8 TIMES
000790                           INDEXED BY WX-OBSC-IDX
000800                           PIC X(2).
000810*>
000820*> NB: VV (vertical visibility into obscuration) is only a two
000830*> letter code run straight into its height digits, no separating
000840*> space - it does not fit this table and is tested for directly
000850*> in WX010 BB101 rather than searched here.
000860 01  WX-SKY-CONTRACTION-LIST.
000870     03  FILLER            PIC X(3) VALUE "SKC".
000880     03  FILLER            PIC X(3) VALUE "CLR".
000890     03  FILLER            PIC X(3) VALUE "NSC".
000900     03  FILLER            PIC X(3) VALUE "FEW".
000910     03  FILLER            PIC X(3) VALUE "SCT".
000920     03  FILLER            PIC X(3) VALUE "BKN".
000930     03  FILLER            PIC X(3) VALUE "OVC".
000940 01  WX-SKY-CONTR-TABLE REDEFINES WX-SKY-CONTRACTION-LIST.
000950     03  WX-SKY-CONTR-ENTRY
000960                           OCCURS 7 TIMES
000970                           INDEXED BY WX-SKY-IDX
000980                           PIC X(3).
000990*>
