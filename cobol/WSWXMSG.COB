000100*>****************************************************
000110*>  WSWXMSG  -  Decode status / operator messages
000120*>              for the METAR batch decode suite.
000130*>****************************************************
000140*> 14/03/85 rjh - Created, lifted out of WX010 WS.
000150*> 02/09/88 rjh - Added WX006, WX007 for RVR/WX table
000160*>                overflow guard.
000170*> 11/01/99 klm - Y2K review of this copybook - no date
000180*>                fields held here, no changes needed.
000190*> 23/06/04 rjh - Added WX008 truncated-report note.
000200*>****************************************************
000210*>
000220 01  WX-ERROR-MESSAGES.
000230     03  WX001             PIC X(45) VALUE
000240         "WX001 Cannot open input report file - ".
000250     03  WX002             PIC X(45) VALUE
000260         "WX002 Cannot open decoded output file - ".
000270     03  WX003             PIC X(41) VALUE
000280         "WX003 Write failed on decoded output - ".
000290     03  WX004             PIC X(47) VALUE
000300         "WX004 Non-numeric wind direction - record skip".
000310     03  WX005             PIC X(43) VALUE
000320         "WX005 Non-numeric wind speed - record skip".
000330     03  WX006             PIC X(44) VALUE
000340         "WX006 RVR table full - extra group dropped".
000350     03  WX007             PIC X(43) VALUE
000360         "WX007 WX table full - extra group dropped".
000370     03  WX008             PIC X(40) VALUE
000380         "WX008 Short report - decoded as far as".
000385     03  FILLER            PIC X(1).
000390*>
000400 01  WX-DECODE-STATUS      PIC 99        VALUE ZERO.
000410     88  WX-DECODE-OK                    VALUE ZERO.
000420     88  WX-DECODE-BAD-WIND              VALUE 04, 05.
000430     88  WX-DECODE-TRUNCATED             VALUE 08.
000440*>
