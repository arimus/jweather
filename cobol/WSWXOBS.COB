000100*>****************************************************
000110*>  WSWXOBS  -  Record layouts for the METAR batch
000120*>              decode suite (input pair and the
000130*>              decoded observation record).
000140*>
000150*>  File size, decoded obs = 630 bytes (see WX-FILLER
000160*>  at the foot of WX-DECODED-OBSERVATION below).
000170*>****************************************************
000180*> 14/03/85 rjh - Created.
000190*> 02/06/87 rjh - Added WX-RVR-TABLE, was flat fields.
000200*> 19/07/91 rjh - Added precise temp/dewpoint fields
000210*>                for the Txxxxxxxxx remarks group.
000220*> 11/01/99 klm - Y2K review. OBS-YEAR already ccyy
000230*>                (4 digits), no change needed here.
000240*> 23/06/04 rjh - Added BECOMING-TEXT, REPORT-STRING.
000250*> 08/02/11 jds - SKY-TABLE widened 4 occurs to 6,
000260*>                four was too tight for CB/TCU days.
000270*> 08/02/11 jds - Added WX-HEADER-DATE-PARTS redefine,
000280*>                WX010 needed the header year/month split
000290*>                out for the month-rollback check.
000295*> 17/03/14 rjh - Wind/visibility/precise-temp/pressure Vnn
000296*>                fields packed to COMP-3, same as the Emp-Rate
000297*>                amount fields in the payroll copybooks.
000300*>****************************************************
000310*>
000320*> -------------------------------------------------
000330*>  Input pair - date-string header + METAR line.
000340*> -------------------------------------------------
000350 01  WX-DATE-HEADER-WS        PIC X(16).
000360 01  WX-HEADER-DATE-PARTS REDEFINES WX-DATE-HEADER-WS.
000370     03  WX-HDR-YEAR           PIC 9(4).
000380     03  FILLER                PIC X.
000390     03  WX-HDR-MONTH          PIC 9(2).
000400     03  FILLER                PIC X.
000410     03  WX-HDR-DAY            PIC 9(2).
000420     03  FILLER                PIC X.
000430     03  WX-HDR-HOUR           PIC 9(2).
000440     03  FILLER                PIC X.
000450     03  WX-HDR-MINUTE         PIC 9(2).
000460 01  WX-METAR-LINE-WS         PIC X(256).
000470*>
000480*> -------------------------------------------------
000490*>  Decoded observation - one per input report.
000500*> -------------------------------------------------
000510 01  WX-DECODED-OBSERVATION.
000520     03  WX-STATION-ID         PIC X(4).
000530     03  WX-OBS-YEAR           PIC 9(4).
000540     03  WX-OBS-MONTH          PIC 9(2).
000550     03  WX-OBS-DAY            PIC 9(2).
000560     03  WX-OBS-HOUR           PIC 9(2).
000570     03  WX-OBS-MINUTE         PIC 9(2).
000580     03  WX-REPORT-MODIFIER    PIC X(4).
000590     03  WX-WIND-DIRECTION     PIC 9(3).
000600     03  WX-WIND-DIR-VAR-FLAG  PIC X.
000610         88  WX-WIND-IS-VARIABLE     VALUE "Y".
000620         88  WX-WIND-NOT-VARIABLE    VALUE "N".
000630     03  WX-WIND-SPEED-KT      PIC 9(3)V9    COMP-3.
000640     03  WX-WIND-SPEED-MPS     PIC 9(3)V9    COMP-3.
000650     03  WX-WIND-GUST-KT       PIC 9(3)V9    COMP-3.
000660     03  WX-WIND-GUST-MPS      PIC 9(3)V9    COMP-3.
000670     03  WX-WIND-DIR-MIN       PIC 9(3).
000680     03  WX-WIND-DIR-MAX       PIC 9(3).
000690     03  WX-CAVOK-FLAG         PIC X.
000700         88  WX-IS-CAVOK             VALUE "Y".
000710     03  WX-VISIBILITY-SM      PIC 9(3)V99   COMP-3.
000720     03  WX-VISIBILITY-KM      PIC 9(3)V9    COMP-3.
000730     03  WX-VISIBILITY-M       PIC 9(5).
000740     03  WX-VISIB-LESS-FLAG    PIC X.
000750         88  WX-VISIB-IS-LESS-THAN   VALUE "Y".
000760     03  WX-RVR-COUNT          PIC 9.
000770     03  WX-RVR-TABLE          OCCURS 3 TIMES
000780                               INDEXED BY WX-RVR-IX.
000790         05  WX-RVR-RUNWAY-NO  PIC 9(2).
000800         05  WX-RVR-APPR-DIR   PIC X.
000810         05  WX-RVR-MODIFIER   PIC X.
000820         05  WX-RVR-LOWEST     PIC 9(4).
000830         05  WX-RVR-HIGHEST    PIC 9(4).
000840     03  WX-WX-COUNT           PIC 9.
000850     03  WX-WX-TABLE           OCCURS 3 TIMES
000860                               INDEXED BY WX-WX-IX.
000870         05  WX-WX-INTENSITY   PIC X.
000880         05  WX-WX-DESCRIPTOR  PIC X(2).
000890         05  WX-WX-PHENOMENA   PIC X(2).
000900     03  WX-SKY-COUNT          PIC 9.
000910     03  WX-SKY-TABLE          OCCURS 6 TIMES
000920                               INDEXED BY WX-SKY-IX.
000930         05  WX-SKY-CONTR      PIC X(3).
000940         05  WX-SKY-HEIGHT     PIC 9(5).
000950         05  WX-SKY-MODIFIER   PIC X(3).
000960     03  WX-TEMPERATURE-C      PIC S9(3).
000970     03  WX-TEMP-PRESENT-FLAG  PIC X.
000980         88  WX-TEMP-IS-PRESENT      VALUE "Y".
000990     03  WX-DEWPOINT-C         PIC S9(3).
001000     03  WX-DEW-PRESENT-FLAG   PIC X.
001010         88  WX-DEW-IS-PRESENT       VALUE "Y".
001020     03  WX-TEMP-PRECISE-C     PIC S9(3)V9   COMP-3.
001030     03  WX-TEMP-PREC-FLAG     PIC X.
001040         88  WX-TEMP-PREC-PRESENT    VALUE "Y".
001050     03  WX-DEW-PRECISE-C      PIC S9(3)V9   COMP-3.
001060     03  WX-DEW-PREC-FLAG      PIC X.
001070         88  WX-DEW-PREC-PRESENT     VALUE "Y".
001080     03  WX-PRESSURE-INHG      PIC 9(2)V99   COMP-3.
001090     03  WX-PRESS-PRESENT-FLAG PIC X.
001100         88  WX-PRESS-IS-PRESENT     VALUE "Y".
001110     03  WX-PRESSURE-HPA       PIC 9(4).
001120     03  WX-PRESS-HPA-FLAG     PIC X.
001130         88  WX-PRESS-HPA-PRESENT    VALUE "Y".
001140     03  WX-NOSIG-FLAG         PIC X.
001150         88  WX-NOSIG-PRESENT         VALUE "Y".
001160     03  WX-BECOMING-TEXT      PIC X(128).
001170     03  WX-REPORT-STRING      PIC X(256).
001180     03  FILLER                PIC X(45).
001190*>
